000100      *****************************************************************
000110      * FECHA       : 18/02/1988                                      *
000120      * PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000130      * APLICACION  : DETECCION DE SPAM                                *
000140      * PROGRAMA    : DSBD1PAL                                         *
000150      * TIPO        : BATCH                                            *
000160      * DESCRIPCION : LEE UN ARCHIVO DE MENSAJES (UNO POR RENGLON), Y  *
000170      *             : POR CADA UNO INVOCA LA SUBRUTINA DE COTEJO DE    *
000180      *             : PALABRAS CLAVE CON VARIANTES OFUSCADAS, EMITE EL *
000190      *             : PESO DE SPAM, EL DETALLE DE VARIANTES ENCONTRADAS*
000200      *             : Y EL NIVEL DE SPAM RESULTANTE.                   *
000210      * ARCHIVOS    : MSGENT=C, REPPAL=A                               *
000220      * ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
000230      * PROGRAMA(S) : LLAMA A DSSB1PAL                                 *
000240      * INSTALADO   : DD/MM/AAAA                                       *
000250      * BPM/RATIONAL: 300417                                           *
000260      * NOMBRE      : MOTOR DE REGLAS DE DETECCION DE SPAM             *
000270      * DESCRIPCION : REPORTE DE COTEJO DE PALABRAS CLAVE              *
000280      *****************************************************************
000290       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.                    DSBD1PAL.
000310       AUTHOR.                        ERICK RAMIREZ.
000320       INSTALLATION.                  BANCO - CENTRO DE COMPUTO.
000330       DATE-WRITTEN.                  18/02/1988.
000340       DATE-COMPILED.
000350       SECURITY.                      USO INTERNO DEL DEPARTAMENTO
000360                                       DE SISTEMAS.
000370      *****************************************************************
000380      *                    B I T A C O R A   D E   C A M B I O S       *
000390      *****************************************************************
000400      *   EEDR  1988-02-18  VERSION ORIGINAL                      DS00010 
000410      *   EEDR  1990-03-14  SE AJUSTA EL REPORTE PARA MOSTRAR TODADS00020 
000420      *                     LAS VARIANTES CON AL MENOS UNA OCURRENCIA  *
000430      *   PEDR  1998-11-30  REVISION DE FIN DE SIGLO (Y2K) - LA FEDS00030
000440      *                     DE PROCESO SE TOMA DE FROM DATE (6 DIG.)   *
000450      *                     SIN IMPACTO EN LA CLASIFICACION            *
000453      *   EEDR  2000-08-09  SE AGREGA EL ENCABEZADO CON FECHA AL   DS00040
000456      *                     REPORTE (RQ. BPM 228866-07)               *
000458      *   PEDR  2002-11-19  SE ESTANDARIZA EL MENSAJE DE ERROR DEDS00050
000459      *                     APERTURA DE ARCHIVOS AL FORMATO DEL AREA  *
000462      *   EEDR  2006-09-05  SE QUITA EL SWITCH-1/UPSI-0 DE       DS00060
000464      *                     SPECIAL-NAMES: NO SE USABA EN ESTE        *
000466      *                     REPORTE (RQ. BPM 236104)                  *
000468      *****************************************************************
000470       ENVIRONMENT DIVISION.
000480       CONFIGURATION SECTION.
000490       SPECIAL-NAMES.
000500           C01 IS TOP-OF-FORM.
000570       INPUT-OUTPUT SECTION.
000580       FILE-CONTROL.
000590           SELECT MSGENT ASSIGN   TO MSGENT
000600                  ORGANIZATION    IS SEQUENTIAL
000610                  FILE STATUS     IS FS-ENTRADA.
000620           SELECT REPPAL ASSIGN   TO REPPAL
000630                  ORGANIZATION    IS SEQUENTIAL
000640                  FILE STATUS     IS FS-SALIDA.
000650       DATA DIVISION.
000660       FILE SECTION.
000670       FD  MSGENT.
000680           COPY DSCPMSG.
000690       FD  REPPAL.
000700       01  REG-REPPAL                   PIC X(080).
000710       WORKING-STORAGE SECTION.
000720      *****************************************************************
000730      *          B L O Q U E   D E   E S T A D O S   D E   A R C H I V O
000740      *****************************************************************
000750           COPY DSCPFST.
000760      *****************************************************************
000770      *          R E G I S T R O   D E   C O I N C I D E N C I A S     *
000780      *****************************************************************
000790           COPY DSCPPAL.
000800      *****************************************************************
000810      *          C A M P O S   D E   T R A B A J O                     *
000820      *****************************************************************
000822       77  WKS-CONTADOR-MENSAJES        PIC 9(06) VALUE ZEROES COMP.
000824       77  WKS-NUM-EDIT                 PIC ZZZZ9.
000826       77  WKS-IDX-RENGLON              PIC 9(03) VALUE ZEROES COMP.
000828       77  WKS-FECHA-EDIT               PIC X(08).
000830       01  WKS-FLAGS.
000840           05  WKS-FIN-MSGENT           PIC 9(01) VALUE ZEROES.
000850               88  FIN-MSGENT                   VALUE 1.
000860           05  FILLER                   PIC X(03) VALUE SPACES.
000880       01  WKS-FECHA-PROCESO            PIC 9(06) VALUE ZEROES.
000890       01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
000900           05  WKS-ANIO-PROC            PIC 9(02).
000910           05  WKS-MES-PROC             PIC 9(02).
000920           05  WKS-DIA-PROC             PIC 9(02).
000930       01  WKS-LINEA-REPORTE            PIC X(080) VALUE SPACES.
000940       01  WKS-LINEA-REPORTE-R REDEFINES WKS-LINEA-REPORTE.
000950           05  WKS-LIN-CAR OCCURS 80 TIMES PIC X(01).
000980       01  WKS-TABLA-TITULOS.
000990           05  FILLER PIC X(040) VALUE
001000               "REPORTE DE COTEJO DE PALABRAS CLAVE    ".
001010       01  WKS-TITULOS-R REDEFINES WKS-TABLA-TITULOS.
001020           05  WKS-TITULO-TXT           PIC X(040).
001040       PROCEDURE DIVISION.
001050      *****************************************************************
001060       000-PRINCIPAL SECTION.
001070           PERFORM APERTURA-ARCHIVOS
001080           PERFORM IMPRIME-ENCABEZADO
001090           PERFORM LEE-MENSAJE
001100           PERFORM PROCESA-MENSAJES UNTIL FIN-MSGENT
001110           PERFORM CIERRA-ARCHIVOS
001120           STOP RUN.
001130       000-PRINCIPAL-E. EXIT.
001140      *****************************************************************
001150       APERTURA-ARCHIVOS SECTION.
001160           MOVE "DSBD1PAL" TO DSFS-PROGRAMA
001170           ACCEPT WKS-FECHA-PROCESO FROM DATE
001180           OPEN INPUT MSGENT
001190                OUTPUT REPPAL
001200           IF FS-ENTRADA NOT = 0
001210              DISPLAY ">>> ERROR AL ABRIR MSGENT - FILE STATUS: "
001220                      FS-ENTRADA UPON CONSOLE
001230              MOVE 91 TO RETURN-CODE
001240              STOP RUN
001250           END-IF
001260           IF FS-SALIDA NOT = 0
001270              DISPLAY ">>> ERROR AL ABRIR REPPAL - FILE STATUS: "
001280                      FS-SALIDA UPON CONSOLE
001290              MOVE 91 TO RETURN-CODE
001300              STOP RUN
001310           END-IF.
001320       APERTURA-ARCHIVOS-E. EXIT.
001330      *****************************************************************
001340       IMPRIME-ENCABEZADO SECTION.
001350           MOVE SPACES TO WKS-FECHA-EDIT
001360           STRING WKS-DIA-PROC  DELIMITED BY SIZE
001370                  "/"           DELIMITED BY SIZE
001380                  WKS-MES-PROC  DELIMITED BY SIZE
001390                  "/"           DELIMITED BY SIZE
001400                  WKS-ANIO-PROC DELIMITED BY SIZE
001410                  INTO WKS-FECHA-EDIT
001420           MOVE SPACES TO WKS-LINEA-REPORTE
001430           STRING WKS-TITULO-TXT DELIMITED BY SPACE
001440                  " - "          DELIMITED BY SIZE
001450                  WKS-FECHA-EDIT DELIMITED BY SIZE
001460                  INTO WKS-LINEA-REPORTE
001470           WRITE REG-REPPAL FROM WKS-LINEA-REPORTE.
001480       IMPRIME-ENCABEZADO-E. EXIT.
001490      *****************************************************************
001500       LEE-MENSAJE SECTION.
001510           READ MSGENT
001520              AT END
001530                 MOVE 1 TO WKS-FIN-MSGENT
001540           END-READ.
001550       LEE-MENSAJE-E. EXIT.
001560      *****************************************************************
001570       PROCESA-MENSAJES SECTION.
001580           ADD 1 TO WKS-CONTADOR-MENSAJES
001590           CALL "DSSB1PAL" USING DSMG-TEXTO-MENSAJE
001600                                  DSPL-REGISTRO-COINCIDENCIAS
001610           PERFORM IMPRIME-REPORTE-PAL
001620           PERFORM LEE-MENSAJE.
001630       PROCESA-MENSAJES-E. EXIT.
001640      *****************************************************************
001650      *   EL REPORTE MUESTRA EL PESO, UN RENGLON POR CADA VARIANTE     *
001660      *   QUE APARECIO AL MENOS UNA VEZ (DSPL-CONT-COINCID RENGLONES)  *
001670      *   Y FINALMENTE EL NIVEL DE SPAM DEVUELTO POR LA SUBRUTINA.     *
001680      *****************************************************************
001690       IMPRIME-REPORTE-PAL SECTION.
001700           MOVE DSPL-PESO-SPAM TO WKS-NUM-EDIT
001710           MOVE SPACES TO WKS-LINEA-REPORTE
001720           STRING "Spam weight: " DELIMITED BY SIZE
001730                  WKS-NUM-EDIT    DELIMITED BY SIZE
001740                  INTO WKS-LINEA-REPORTE
001750           WRITE REG-REPPAL FROM WKS-LINEA-REPORTE
001760
001770           IF DSPL-CONT-COINCID > 0
001780              PERFORM IMPRIME-UNA-COINCIDENCIA
001790                  THRU IMPRIME-UNA-COINCIDENCIA-E
001800                  VARYING WKS-IDX-RENGLON FROM 1 BY 1
001810                  UNTIL WKS-IDX-RENGLON > DSPL-CONT-COINCID
001820           END-IF
001830
001840           MOVE SPACES TO WKS-LINEA-REPORTE
001850           STRING "Spam Level: " DELIMITED BY SIZE
001860                  DSPL-NIVEL-SPAM DELIMITED BY SIZE
001870                  INTO WKS-LINEA-REPORTE
001880           WRITE REG-REPPAL FROM WKS-LINEA-REPORTE.
001890       IMPRIME-REPORTE-PAL-E. EXIT.
001900      *****************************************************************
001910       IMPRIME-UNA-COINCIDENCIA SECTION.
001920           MOVE DSPL-VARIANTE-CONTADOR (WKS-IDX-RENGLON) TO WKS-NUM-EDIT
001930           MOVE SPACES TO WKS-LINEA-REPORTE
001940           STRING DSPL-VARIANTE-TEXTO (WKS-IDX-RENGLON) DELIMITED BY SPACE
001950                  ": "                            DELIMITED BY SIZE
001960                  WKS-NUM-EDIT                    DELIMITED BY SIZE
001970                  INTO WKS-LINEA-REPORTE
001980           WRITE REG-REPPAL FROM WKS-LINEA-REPORTE.
001990       IMPRIME-UNA-COINCIDENCIA-E. EXIT.
002000      *****************************************************************
002010       CIERRA-ARCHIVOS SECTION.
002020           CLOSE MSGENT REPPAL.
002030       CIERRA-ARCHIVOS-E. EXIT.
