000100      *****************************************************************
000110      * FECHA       : 20/06/1987                                      *
000120      * PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000130      * APLICACION  : DETECCION DE SPAM                                *
000140      * PROGRAMA    : DSBD1FSM                                         *
000150      * TIPO        : BATCH                                            *
000160      * DESCRIPCION : LEE UN ARCHIVO DE MENSAJES (UNO POR RENGLON),    *
000170      *             : LOS CALIFICA CON EL ESQUEMA DE 4 ESTADOS         *
000180      *             : (NORMAL/POTENTIAL-SPAM/LIKELY-SPAM/CONFIRMED-    *
000190      *             : SPAM) Y EMITE UN REPORTE DE ANALISIS POR CADA    *
000200      *             : MENSAJE LEIDO.                                   *
000210      * ARCHIVOS    : MSGENT=C, REPFSM=A                               *
000220      * ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
000230      * PROGRAMA(S) : LLAMA A DSSB1IND                                 *
000240      * INSTALADO   : DD/MM/AAAA                                       *
000250      * BPM/RATIONAL: 300415                                           *
000260      * NOMBRE      : MOTOR DE REGLAS DE DETECCION DE SPAM             *
000270      * DESCRIPCION : CALIFICADOR FSM DE MENSAJES                      *
000280      *****************************************************************
000290       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.                    DSBD1FSM.
000310       AUTHOR.                        ERICK RAMIREZ.
000320       INSTALLATION.                  BANCO - CENTRO DE COMPUTO.
000330       DATE-WRITTEN.                  20/06/1987.
000340       DATE-COMPILED.
000350       SECURITY.                      USO INTERNO DEL DEPARTAMENTO
000360                                       DE SISTEMAS.
000370      *****************************************************************
000380      *                    B I T A C O R A   D E   C A M B I O S       *
000390      *****************************************************************
000400      *   EEDR  1987-06-20  VERSION ORIGINAL                      DS00010 
000410      *   EEDR  1989-07-19  SE MUEVE EL CONTEO DE INDICADORES A LADS00020 
000420      *                     SUBRUTINA COMUN DSSB1IND                   *
000430      *   PEDR  1993-04-02  SE AGREGA EL RENGLON DE VEREDICTO AL  DS00030 
000440      *                     REPORTE (SOLICITUD DE AUDITORIA)           *
000450      *   PEDR  1998-11-30  REVISION DE FIN DE SIGLO (Y2K) - LA FEDS00040
000460      *                     DE PROCESO SE TOMA DE FROM DATE (6 DIG.)   *
000470      *                     SIN IMPACTO EN LA CLASIFICACION            *
000473      *   EEDR  2000-08-09  SE AGREGA EL ENCABEZADO CON FECHA AL   DS00050
000476      *                     REPORTE (RQ. BPM 228866-07)               *
000478      *   PEDR  2003-10-21  SE ESTANDARIZA LA APERTURA DE ARCHIVODS00060
000479      *                     A LA RUTINA COMUN DEL AREA               *
000482      *   EEDR  2006-09-05  SE QUITA EL SWITCH-1/UPSI-0 DE       DS00070
000484      *                     SPECIAL-NAMES: NO SE USABA EN ESTA        *
000486      *                     SUBRUTINA (RQ. BPM 236104)                *
000488      *****************************************************************
000490       ENVIRONMENT DIVISION.
000500       CONFIGURATION SECTION.
000510       SPECIAL-NAMES.
000520           C01 IS TOP-OF-FORM.
000590       INPUT-OUTPUT SECTION.
000600       FILE-CONTROL.
000610           SELECT MSGENT ASSIGN   TO MSGENT
000620                  ORGANIZATION    IS SEQUENTIAL
000630                  FILE STATUS     IS FS-ENTRADA.
000640           SELECT REPFSM ASSIGN   TO REPFSM
000650                  ORGANIZATION    IS SEQUENTIAL
000660                  FILE STATUS     IS FS-SALIDA.
000670       DATA DIVISION.
000680       FILE SECTION.
000690       FD  MSGENT.
000700           COPY DSCPMSG.
000710       FD  REPFSM.
000720       01  REG-REPFSM                   PIC X(080).
000730       WORKING-STORAGE SECTION.
000740      *****************************************************************
000750      *          B L O Q U E   D E   E S T A D O S   D E   A R C H I V O
000760      *****************************************************************
000770           COPY DSCPFST.
000780      *****************************************************************
000790      *          R E G I S T R O   D E   A N A L I S I S               *
000800      *****************************************************************
000810           COPY DSCPANL.
000820      *****************************************************************
000830      *          C A M P O S   D E   T R A B A J O                     *
000840      *****************************************************************
000842       77  WKS-CONTADOR-MENSAJES        PIC 9(06) VALUE ZEROES COMP.
000844       77  WKS-IDX-VERDICTO             PIC 9(01) VALUE ZEROES COMP.
000846       77  WKS-NUM-EDIT                 PIC ZZZZ9.
000848       77  WKS-FECHA-EDIT               PIC X(08).
000850       01  WKS-FLAGS.
000860           05  WKS-FIN-MSGENT           PIC 9(01) VALUE ZEROES.
000870               88  FIN-MSGENT                   VALUE 1.
000880           05  FILLER                   PIC X(03) VALUE SPACES.
000900       01  WKS-FECHA-PROCESO            PIC 9(06) VALUE ZEROES.
000910       01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
000920           05  WKS-ANIO-PROC            PIC 9(02).
000930           05  WKS-MES-PROC             PIC 9(02).
000940           05  WKS-DIA-PROC             PIC 9(02).
000950       01  WKS-TABLA-VERDICTOS.
000960           05  FILLER PIC X(10) VALUE "NOT SPAM".
000970           05  FILLER PIC X(10) VALUE "SPAM".
000980       01  WKS-VERDICTOS-R REDEFINES WKS-TABLA-VERDICTOS.
000990           05  WKS-VERDICTO-TXT OCCURS 2 TIMES PIC X(10).
001010       01  WKS-LINEA-REPORTE            PIC X(080) VALUE SPACES.
001020       01  WKS-LINEA-REPORTE-R REDEFINES WKS-LINEA-REPORTE.
001030           05  WKS-LIN-CAR OCCURS 80 TIMES PIC X(01).
001050       01  WKS-TABLA-TITULOS.
001060           05  FILLER PIC X(040) VALUE
001070               "REPORTE DE ANALISIS FSM DE MENSAJES    ".
001080       01  WKS-TITULOS-R REDEFINES WKS-TABLA-TITULOS.
001090           05  WKS-TITULO-TXT           PIC X(040).
001110       PROCEDURE DIVISION.
001120      *****************************************************************
001130       000-PRINCIPAL SECTION.
001140           PERFORM APERTURA-ARCHIVOS
001150           PERFORM IMPRIME-ENCABEZADO
001160           PERFORM LEE-MENSAJE
001170           PERFORM PROCESA-MENSAJES UNTIL FIN-MSGENT
001180           PERFORM CIERRA-ARCHIVOS
001190           STOP RUN.
001200       000-PRINCIPAL-E. EXIT.
001210      *****************************************************************
001220       APERTURA-ARCHIVOS SECTION.
001230           MOVE "DSBD1FSM" TO DSFS-PROGRAMA
001240           ACCEPT WKS-FECHA-PROCESO FROM DATE
001250           OPEN INPUT MSGENT
001260                OUTPUT REPFSM
001270           IF FS-ENTRADA NOT = 0
001280              DISPLAY ">>> ERROR AL ABRIR MSGENT - FILE STATUS: "
001290                      FS-ENTRADA UPON CONSOLE
001300              MOVE 91 TO RETURN-CODE
001310              STOP RUN
001320           END-IF
001330           IF FS-SALIDA NOT = 0
001340              DISPLAY ">>> ERROR AL ABRIR REPFSM - FILE STATUS: "
001350                      FS-SALIDA UPON CONSOLE
001360              MOVE 91 TO RETURN-CODE
001370              STOP RUN
001380           END-IF.
001390       APERTURA-ARCHIVOS-E. EXIT.
001400      *****************************************************************
001410       IMPRIME-ENCABEZADO SECTION.
001420           MOVE SPACES TO WKS-FECHA-EDIT
001430           STRING WKS-DIA-PROC  DELIMITED BY SIZE
001440                  "/"           DELIMITED BY SIZE
001450                  WKS-MES-PROC  DELIMITED BY SIZE
001460                  "/"           DELIMITED BY SIZE
001470                  WKS-ANIO-PROC DELIMITED BY SIZE
001480                  INTO WKS-FECHA-EDIT
001490           MOVE SPACES TO WKS-LINEA-REPORTE
001500           STRING WKS-TITULO-TXT DELIMITED BY SPACE
001510                  " - "          DELIMITED BY SIZE
001520                  WKS-FECHA-EDIT DELIMITED BY SIZE
001530                  INTO WKS-LINEA-REPORTE
001540           WRITE REG-REPFSM FROM WKS-LINEA-REPORTE.
001550       IMPRIME-ENCABEZADO-E. EXIT.
001560      *****************************************************************
001570       LEE-MENSAJE SECTION.
001580           READ MSGENT
001590              AT END
001600                 MOVE 1 TO WKS-FIN-MSGENT
001610           END-READ.
001620       LEE-MENSAJE-E. EXIT.
001630      *****************************************************************
001640       PROCESA-MENSAJES SECTION.
001650           ADD 1 TO WKS-CONTADOR-MENSAJES
001660           CALL "DSSB1IND" USING DSMG-TEXTO-MENSAJE DSAN-REGISTRO-ANALISIS
001670           PERFORM CLASIFICA-ESTADO-FSM
001680           PERFORM IMPRIME-REPORTE-FSM
001690           PERFORM LEE-MENSAJE.
001700       PROCESA-MENSAJES-E. EXIT.
001710      *****************************************************************
001720      *   EL MENSAJE VACIO O SOLO CON ESPACIOS NO NECESITA TRATAMIENTO *
001730      *   ESPECIAL: TODOS LOS CONTADORES QUEDAN EN CERO Y EL PUNTAJE   *
001740      *   RESULTA CERO, POR LO QUE CAE EN EL ESTADO NORMAL POR SI SOLO *
001750      *****************************************************************
001760       CLASIFICA-ESTADO-FSM SECTION.
001770           EVALUATE TRUE
001780              WHEN DSAN-PUNTAJE-SPAM NOT LESS THAN 8
001790                 SET DSAN-ESTADO-CONFIRMADO TO TRUE
001800              WHEN DSAN-PUNTAJE-SPAM NOT LESS THAN 5
001810                 SET DSAN-ESTADO-PROBABLE TO TRUE
001820              WHEN DSAN-PUNTAJE-SPAM NOT LESS THAN 3
001830                 SET DSAN-ESTADO-POTENCIAL TO TRUE
001840              WHEN OTHER
001850                 SET DSAN-ESTADO-NORMAL TO TRUE
001860           END-EVALUATE.
001870       CLASIFICA-ESTADO-FSM-E. EXIT.
001880      *****************************************************************
001890       IMPRIME-REPORTE-FSM SECTION.
001900           MOVE SPACES TO WKS-LINEA-REPORTE
001910           MOVE "Spam Analysis:" TO WKS-LINEA-REPORTE
001920           WRITE REG-REPFSM FROM WKS-LINEA-REPORTE
001930
001940           MOVE DSAN-CONT-CARAC-ESP TO WKS-NUM-EDIT
001950           MOVE SPACES TO WKS-LINEA-REPORTE
001960           STRING "- Special Characters: " DELIMITED BY SIZE
001970                  WKS-NUM-EDIT           DELIMITED BY SIZE
001980                  INTO WKS-LINEA-REPORTE
001990           WRITE REG-REPFSM FROM WKS-LINEA-REPORTE
002000
002010           MOVE DSAN-CONT-MAYUSCULAS TO WKS-NUM-EDIT
002020           MOVE SPACES TO WKS-LINEA-REPORTE
002030           STRING "- Capitalized/ALL CAPS Words: " DELIMITED BY SIZE
002040                  WKS-NUM-EDIT                     DELIMITED BY SIZE
002050                  INTO WKS-LINEA-REPORTE
002060           WRITE REG-REPFSM FROM WKS-LINEA-REPORTE
002070
002080           MOVE DSAN-CONT-FRASES-SPAM TO WKS-NUM-EDIT
002090           MOVE SPACES TO WKS-LINEA-REPORTE
002100           STRING "- Spam Phrases Detected: " DELIMITED BY SIZE
002110                  WKS-NUM-EDIT                DELIMITED BY SIZE
002120                  INTO WKS-LINEA-REPORTE
002130           WRITE REG-REPFSM FROM WKS-LINEA-REPORTE
002140
002150           MOVE DSAN-CONT-URLS TO WKS-NUM-EDIT
002160           MOVE SPACES TO WKS-LINEA-REPORTE
002170           STRING "- URLs Detected: " DELIMITED BY SIZE
002180                  WKS-NUM-EDIT        DELIMITED BY SIZE
002190                  INTO WKS-LINEA-REPORTE
002200           WRITE REG-REPFSM FROM WKS-LINEA-REPORTE
002210
002220           MOVE DSAN-CONT-MONTOS TO WKS-NUM-EDIT
002230           MOVE SPACES TO WKS-LINEA-REPORTE
002240           STRING "- Dollar Patterns: " DELIMITED BY SIZE
002250                  WKS-NUM-EDIT          DELIMITED BY SIZE
002260                  INTO WKS-LINEA-REPORTE
002270           WRITE REG-REPFSM FROM WKS-LINEA-REPORTE
002280
002290           MOVE SPACES TO WKS-LINEA-REPORTE
002300           STRING "- Current State: " DELIMITED BY SIZE
002310                  DSAN-ESTADO-SPAM    DELIMITED BY SIZE
002320                  INTO WKS-LINEA-REPORTE
002330           WRITE REG-REPFSM FROM WKS-LINEA-REPORTE
002340
002350           IF DSAN-ESTADO-PROBABLE OR DSAN-ESTADO-CONFIRMADO
002360              MOVE 2 TO WKS-IDX-VERDICTO
002370           ELSE
002380              MOVE 1 TO WKS-IDX-VERDICTO
002390           END-IF
002400           MOVE SPACES TO WKS-LINEA-REPORTE
002410           STRING "- Verdict: " DELIMITED BY SIZE
002420                  WKS-VERDICTO-TXT (WKS-IDX-VERDICTO) DELIMITED BY SIZE
002430                  INTO WKS-LINEA-REPORTE
002440           WRITE REG-REPFSM FROM WKS-LINEA-REPORTE.
002450       IMPRIME-REPORTE-FSM-E. EXIT.
002460      *****************************************************************
002470       CIERRA-ARCHIVOS SECTION.
002480           CLOSE MSGENT REPFSM.
002490       CIERRA-ARCHIVOS-E. EXIT.
002500
