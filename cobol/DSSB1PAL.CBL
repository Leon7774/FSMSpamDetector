000100      *****************************************************************
000110      * FECHA       : 11/02/1988                                      *
000120      * PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000130      * APLICACION  : DETECCION DE SPAM                                *
000140      * PROGRAMA    : DSSB1PAL                                         *
000150      * TIPO        : BATCH (SUBRUTINA)                                *
000160      * DESCRIPCION : SUBRUTINA DE COTEJO DE PALABRAS CLAVE CONTRA UN  *
000170      *             : DICCIONARIO DE VARIANTES OFUSCADAS (LEET-SPEAK). *
000180      *             : EL DICCIONARIO SE ARMA UNA SOLA VEZ POR CORRIDA  *
000190      *             : (PRIMERA LLAMADA) Y SE CONSERVA EN WORKING       *
000200      *             : STORAGE PARA LAS LLAMADAS SIGUIENTES.  LA        *
000210      *             : INVOCAN DSBD1PAL Y DSBD1EVL.                     *
000220      * ARCHIVOS    : NO APLICA (SUBRUTINA SIN E/S)                    *
000230      * ACCION (ES) : C=CALCULAR                                       *
000240      * PROGRAMA(S) : LLAMADA POR DSBD1PAL Y DSBD1EVL                  *
000250      * INSTALADO   : DD/MM/AAAA                                       *
000260      * BPM/RATIONAL: 300415                                           *
000270      * NOMBRE      : MOTOR DE REGLAS DE DETECCION DE SPAM             *
000280      * DESCRIPCION : SUBRUTINA DE COTEJO DE PALABRAS CLAVE            *
000290      *****************************************************************
000300       IDENTIFICATION DIVISION.
000310       PROGRAM-ID.                    DSSB1PAL.
000320       AUTHOR.                        ERICK RAMIREZ.
000330       INSTALLATION.                  BANCO - CENTRO DE COMPUTO.
000340       DATE-WRITTEN.                  11/02/1988.
000350       DATE-COMPILED.
000360       SECURITY.                      USO INTERNO DEL DEPARTAMENTO
000370                                       DE SISTEMAS.
000380      *****************************************************************
000390      *                    B I T A C O R A   D E   C A M B I O S       *
000400      *****************************************************************
000410      *   EEDR  1988-02-11  VERSION ORIGINAL - LISTA FIJA DE 31   DS00010 
000420      *                     PALABRAS CLAVE SIN VARIANTES               *
000430      *   EEDR  1988-06-27  SE AGREGA LA TABLA DE SUSTITUCION Y LADS00020 
000440      *                     GENERACION DE VARIANTES OFUSCADAS          *
000450      *   EEDR  1990-03-14  SE CAMBIA EL COTEJO DE "UNA VEZ POR   DS00030 
000460      *                     PALABRA" A CONTEO DE TODAS LAS OCURRENCIAS *
000470      *                     (INCLUYE POSICIONES TRASLAPADAS)           *
000480      *   PEDR  1994-09-08  SE AGREGA LA DEDUPLICACION DEL DICCIONDS00040 
000490      *                     (VARIAS PALABRAS PRODUCIAN LA MISMA        *
000500      *                     VARIANTE, EJ. "get" Y OTRA CLAVE)          *
000510      *   EEDR  1997-05-19  SE AMPLIA LA TABLA DE COINCIDENCIAS DEDS00050 
000520      *                     100 A 200 RENGLONES (RQ. BPM 228866-05)    *
000530      *   PEDR  1998-11-30  REVISION DE FIN DE SIGLO (Y2K) - SIN  DS00060 
000540      *                     CAMPOS DE FECHA EN ESTA SUBRUTINA          *
000550      *   EEDR  2002-06-03  SE AGREGA EL 88-NIVEL DE DICCIONARIO YDS00070
000560      *                     CONSTRUIDO PARA NO REPETIR EL ARMADO EN    *
000570      *                     CADA LLAMADA DEL LOTE                      *
000572      *   EEDR  2006-09-05  SE QUITA EL SWITCH-1/UPSI-0 Y LAS      DS00080
000574      *                     CLASES DE CARACTER DE SPECIAL-NAMES (NO  *
000576      *                     SE USABAN) Y SE PASAN LOS CONTADORES     *
000578      *                     SUELTOS DE ESTA SUBRUTINA A 77-NIVELES   *
000579      *                     (RQ. BPM 236104)                         *
000582      *****************************************************************
000590       ENVIRONMENT DIVISION.
000600       CONFIGURATION SECTION.
000610       SPECIAL-NAMES.
000620           C01 IS TOP-OF-FORM.
000690       DATA DIVISION.
000700       WORKING-STORAGE SECTION.
000702       77  WKS-CONT-DICCIONARIO             PIC 9(03) VALUE ZEROES COMP.
000704       77  WKS-LARGO-CLAVE                  PIC 9(02) VALUE ZEROES COMP.
000706       77  WKS-TOTAL-VARIANTES              PIC 9(04) VALUE ZEROES COMP.
000708       77  WKS-NUM-VARIANTE                 PIC 9(04) VALUE ZEROES COMP.
000709       77  WKS-K                            PIC 9(02) VALUE ZEROES COMP.
000710      *****************************************************************
000720      *          L I S T A   D E   P A L A B R A S   C L A V E         *
000730      *****************************************************************
000740       01  WKS-TABLA-PALABRAS-CLAVE.
000750           05  FILLER PIC X(10) VALUE "bonus".
000760           05  FILLER PIC X(10) VALUE "get".
000770           05  FILLER PIC X(10) VALUE "free".
000780           05  FILLER PIC X(10) VALUE "100".
000790           05  FILLER PIC X(10) VALUE "win".
000800           05  FILLER PIC X(10) VALUE "deposit".
000810           05  FILLER PIC X(10) VALUE "claim".
000820           05  FILLER PIC X(10) VALUE "real".
000830           05  FILLER PIC X(10) VALUE "cash".
000840           05  FILLER PIC X(10) VALUE "account".
000850           05  FILLER PIC X(10) VALUE "makukuha".
000860           05  FILLER PIC X(10) VALUE "join".
000870           05  FILLER PIC X(10) VALUE "gcash".
000880           05  FILLER PIC X(10) VALUE "daily".
000890           05  FILLER PIC X(10) VALUE "iyong".
000900           05  FILLER PIC X(10) VALUE "new".
000910           05  FILLER PIC X(10) VALUE "libreng".
000920           05  FILLER PIC X(10) VALUE "please".
000930           05  FILLER PIC X(10) VALUE "deposito".
000940           05  FILLER PIC X(10) VALUE "libre".
000950           05  FILLER PIC X(10) VALUE "manalo".
000960           05  FILLER PIC X(10) VALUE "winner".
000970           05  FILLER PIC X(10) VALUE "play".
000980           05  FILLER PIC X(10) VALUE "day".
000990           05  FILLER PIC X(10) VALUE "visit".
001000           05  FILLER PIC X(10) VALUE "sign".
001010           05  FILLER PIC X(10) VALUE "ka".
001020           05  FILLER PIC X(10) VALUE "pesos".
001030           05  FILLER PIC X(10) VALUE "register".
001040           05  FILLER PIC X(10) VALUE "enjoy".
001050           05  FILLER PIC X(10) VALUE "welcome".
001060       01  WKS-CLAVES-R REDEFINES WKS-TABLA-PALABRAS-CLAVE.
001070           05  WKS-PALABRA-CLAVE-TBL OCCURS 31 TIMES
001080                                     INDEXED BY WKS-IDX-CLAVE
001090                                     PIC X(10).
001100      *****************************************************************
001110      *   DICCIONARIO DE VARIANTES OFUSCADAS (SE LLENA UNA SOLA VEZ    *
001120      *   POR CORRIDA DEL LOTE - VER PARRAFO 900).  EL MAXIMO TEORICO  *
001130      *   DE VARIANTES DISTINTAS DE LA LISTA ACTUAL ES 777.            *
001140      *****************************************************************
001150       01  WKS-TABLA-DICCIONARIO.
001160           05  WKS-VARIANTE-DIC OCCURS 800 TIMES
001170                                INDEXED BY WKS-IDX-DIC
001180                                PIC X(30).
001185           05  FILLER               PIC X(10) VALUE SPACES.
001190       01  WKS-DICCIONARIO-R REDEFINES WKS-TABLA-DICCIONARIO PIC X(24010).
001210       01  WKS-INICIALIZADO                 PIC 9(01) VALUE ZEROES.
001220           88  WKS-DICCIONARIO-LISTO               VALUE 1.
001230      *****************************************************************
001240      *          C A M P O S   D E   T R A B A J O                     *
001250      *****************************************************************
001260       01  WKS-PALABRA-CLAVE                PIC X(10) VALUE SPACES.
001280       01  WKS-TABLA-ALTERNATIVAS.
001290           05  WKS-POS-CAR OCCURS 10 TIMES INDEXED BY WKS-IDX-POS.
001300               10  WKS-CANT-ALT             PIC 9(01) VALUE ZEROES COMP.
001310               10  WKS-ALT-CAR OCCURS 3 TIMES PIC X(01) VALUE SPACE.
001320               10  FILLER                   PIC X(01) VALUE SPACE.
001330       01  WKS-ALTERNATIVAS-R REDEFINES WKS-TABLA-ALTERNATIVAS
001340                                        PIC X(50).
001370       01  WKS-RESTO                        PIC 9(04) VALUE ZEROES COMP.
001380       01  WKS-DIGITO-MIXTO                 PIC 9(01) VALUE ZEROES COMP.
001390       01  WKS-IDX-ALT                      PIC 9(01) VALUE ZEROES COMP.
001400       01  WKS-VARIANTE-GENERADA            PIC X(30) VALUE SPACES.
001410       01  WKS-VARIANTE-CARACTERES REDEFINES WKS-VARIANTE-GENERADA.
001420           05  WKS-VAR-CAR OCCURS 30 TIMES PIC X(01).
001430       01  WKS-DUP-ENCONTRADA               PIC 9(01) VALUE ZEROES.
001440           88  WKS-DUP-SI-ENCONTRADA               VALUE 1.
001460       01  WKS-TEXTO-MINUS                  PIC X(500) VALUE SPACES.
001470       01  WKS-LARGO-MSJ                    PIC 9(03) VALUE ZEROES COMP.
001480       01  WKS-LARGO-VARIANTE               PIC 9(02) VALUE ZEROES COMP.
001490       01  WKS-SB-LIMITE                    PIC 9(03) VALUE ZEROES COMP.
001500       01  WKS-SB-POS                       PIC 9(03) VALUE ZEROES COMP.
001510       01  WKS-CONT-OCURRENCIAS             PIC 9(04) VALUE ZEROES COMP.
001520       LINKAGE SECTION.
001530       01  LK-TEXTO-MENSAJE                 PIC X(500).
001540           COPY DSCPPAL.
001550       PROCEDURE DIVISION USING LK-TEXTO-MENSAJE
001560                                 DSPL-REGISTRO-COINCIDENCIAS.
001570      *****************************************************************
001580       000-CONTROL SECTION.
001590           IF NOT WKS-DICCIONARIO-LISTO
001600              PERFORM 900-CONSTRUYE-DICCIONARIO
001610                 THRU 900-CONSTRUYE-DICCIONARIO-E
001620              MOVE 1 TO WKS-INICIALIZADO
001630           END-IF
001640           PERFORM 1000-EVALUA-MENSAJE THRU 1000-EVALUA-MENSAJE-E
001650           GOBACK.
001660       000-CONTROL-E. EXIT.
001670      *****************************************************************
001680      *   ARMADO DEL DICCIONARIO DE VARIANTES - SE HACE UNA SOLA VEZ   *
001690      *   POR EJECUCION DEL LOTE (VER WKS-DICCIONARIO-LISTO ARRIBA)    *
001700      *****************************************************************
001710       900-CONSTRUYE-DICCIONARIO.
001720           MOVE 0 TO WKS-CONT-DICCIONARIO
001730           PERFORM 910-PROCESA-PALABRA-CLAVE
001735               THRU 910-PROCESA-PALABRA-CLAVE-E
001740              VARYING WKS-IDX-CLAVE FROM 1 BY 1 UNTIL WKS-IDX-CLAVE > 31.
001750       900-CONSTRUYE-DICCIONARIO-E. EXIT.
001760       910-PROCESA-PALABRA-CLAVE.
001770           MOVE WKS-PALABRA-CLAVE-TBL (WKS-IDX-CLAVE) TO WKS-PALABRA-CLAVE
001780           PERFORM 911-LARGO-DE-CLAVE THRU 911-LARGO-DE-CLAVE-E
001790           IF WKS-LARGO-CLAVE > 0
001800              PERFORM 920-ARMA-TABLA-ALTERNATIVAS
001810                 THRU 920-ARMA-TABLA-ALTERNATIVAS-E
001820                 VARYING WKS-IDX-POS FROM 1 BY 1
001830                    UNTIL WKS-IDX-POS > WKS-LARGO-CLAVE
001840              MOVE 1 TO WKS-TOTAL-VARIANTES
001850              PERFORM 930-ACUMULA-TOTAL THRU 930-ACUMULA-TOTAL-E
001860                 VARYING WKS-IDX-POS FROM 1 BY 1
001870                    UNTIL WKS-IDX-POS > WKS-LARGO-CLAVE
001880              PERFORM 940-GENERA-VARIANTE THRU 940-GENERA-VARIANTE-E
001890                 VARYING WKS-NUM-VARIANTE FROM 0 BY 1
001900              UNTIL WKS-NUM-VARIANTE NOT LESS THAN WKS-TOTAL-VARIANTES
001910           END-IF.
001920       910-PROCESA-PALABRA-CLAVE-E. EXIT.
001930       911-LARGO-DE-CLAVE.
001940           MOVE 0 TO WKS-LARGO-CLAVE
001950           PERFORM 9111-PRUEBA-CLAVE-CHAR THRU 9111-PRUEBA-CLAVE-CHAR-E
001960              VARYING WKS-K FROM 10 BY -1 UNTIL WKS-K = 0
001970                 OR WKS-LARGO-CLAVE NOT = 0.
001980       911-LARGO-DE-CLAVE-E. EXIT.
001990       9111-PRUEBA-CLAVE-CHAR.
002000           IF WKS-PALABRA-CLAVE (WKS-K:1) NOT = SPACE
002010              MOVE WKS-K TO WKS-LARGO-CLAVE
002020           END-IF.
002030       9111-PRUEBA-CLAVE-CHAR-E. EXIT.
002040      *****************************************************************
002050      *   POR CADA POSICION DE LA PALABRA CLAVE SE DETERMINA CUANTAS   *
002060      *   ALTERNATIVAS TIENE Y CUALES SON (TABLA DE SUSTITUCION DEL    *
002070      *   NEGOCIO - VER BITACORA 1988-06-27)                      DS00080 
002080      *****************************************************************
002090       920-ARMA-TABLA-ALTERNATIVAS.
002100           EVALUATE WKS-PALABRA-CLAVE (WKS-IDX-POS:1)
002110              WHEN "a"
002120                 MOVE 3 TO WKS-CANT-ALT (WKS-IDX-POS)
002130                 MOVE "a" TO WKS-ALT-CAR (WKS-IDX-POS,1)
002140                 MOVE "@" TO WKS-ALT-CAR (WKS-IDX-POS,2)
002150                 MOVE "4" TO WKS-ALT-CAR (WKS-IDX-POS,3)
002160              WHEN "e"
002170                 MOVE 2 TO WKS-CANT-ALT (WKS-IDX-POS)
002180                 MOVE "e" TO WKS-ALT-CAR (WKS-IDX-POS,1)
002190                 MOVE "3" TO WKS-ALT-CAR (WKS-IDX-POS,2)
002200              WHEN "i"
002210                 MOVE 3 TO WKS-CANT-ALT (WKS-IDX-POS)
002220                 MOVE "i" TO WKS-ALT-CAR (WKS-IDX-POS,1)
002230                 MOVE "1" TO WKS-ALT-CAR (WKS-IDX-POS,2)
002240                 MOVE "!" TO WKS-ALT-CAR (WKS-IDX-POS,3)
002250              WHEN "o"
002260                 MOVE 2 TO WKS-CANT-ALT (WKS-IDX-POS)
002270                 MOVE "o" TO WKS-ALT-CAR (WKS-IDX-POS,1)
002280                 MOVE "0" TO WKS-ALT-CAR (WKS-IDX-POS,2)
002290              WHEN "s"
002300                 MOVE 3 TO WKS-CANT-ALT (WKS-IDX-POS)
002310                 MOVE "s" TO WKS-ALT-CAR (WKS-IDX-POS,1)
002320                 MOVE "$" TO WKS-ALT-CAR (WKS-IDX-POS,2)
002330                 MOVE "5" TO WKS-ALT-CAR (WKS-IDX-POS,3)
002340              WHEN "l"
002350                 MOVE 3 TO WKS-CANT-ALT (WKS-IDX-POS)
002360                 MOVE "l" TO WKS-ALT-CAR (WKS-IDX-POS,1)
002370                 MOVE "1" TO WKS-ALT-CAR (WKS-IDX-POS,2)
002380                 MOVE "|" TO WKS-ALT-CAR (WKS-IDX-POS,3)
002390              WHEN "t"
002400                 MOVE 2 TO WKS-CANT-ALT (WKS-IDX-POS)
002410                 MOVE "t" TO WKS-ALT-CAR (WKS-IDX-POS,1)
002420                 MOVE "7" TO WKS-ALT-CAR (WKS-IDX-POS,2)
002430              WHEN OTHER
002440                 MOVE 1 TO WKS-CANT-ALT (WKS-IDX-POS)
002450                 MOVE WKS-PALABRA-CLAVE (WKS-IDX-POS:1)
002460                    TO WKS-ALT-CAR (WKS-IDX-POS,1)
002470           END-EVALUATE.
002480       920-ARMA-TABLA-ALTERNATIVAS-E. EXIT.
002490       930-ACUMULA-TOTAL.
002500           COMPUTE WKS-TOTAL-VARIANTES = WKS-TOTAL-VARIANTES
002510                 * WKS-CANT-ALT (WKS-IDX-POS).
002520       930-ACUMULA-TOTAL-E. EXIT.
002530      *****************************************************************
002540      *   GENERA UNA VARIANTE A PARTIR DE SU NUMERO DE SECUENCIA       *
002550      *   (BASE MIXTA SEGUN LA CANTIDAD DE ALTERNATIVAS DE CADA        *
002560      *   POSICION - EL MISMO PRINCIPIO QUE UN CONTADOR DE ODOMETRO)   *
002570      *****************************************************************
002580       940-GENERA-VARIANTE.
002590           MOVE SPACES TO WKS-VARIANTE-GENERADA
002600           MOVE WKS-NUM-VARIANTE TO WKS-RESTO
002610           PERFORM 941-DECODIFICA-POSICION THRU 941-DECODIFICA-POSICION-E
002620              VARYING WKS-IDX-POS FROM WKS-LARGO-CLAVE BY -1
002630                 UNTIL WKS-IDX-POS = 0
002635           PERFORM 950-AGREGA-A-DICCIONARIO
002640               THRU 950-AGREGA-A-DICCIONARIO-E.
002650       940-GENERA-VARIANTE-E. EXIT.
002660       941-DECODIFICA-POSICION.
002670           DIVIDE WKS-RESTO BY WKS-CANT-ALT (WKS-IDX-POS)
002680              GIVING WKS-RESTO REMAINDER WKS-DIGITO-MIXTO
002690           ADD 1 TO WKS-DIGITO-MIXTO GIVING WKS-IDX-ALT
002700           MOVE WKS-ALT-CAR (WKS-IDX-POS, WKS-IDX-ALT)
002710              TO WKS-VARIANTE-GENERADA (WKS-IDX-POS:1).
002720       941-DECODIFICA-POSICION-E. EXIT.
002730      *****************************************************************
002740      *   DEDUPLICACION: DOS PALABRAS CLAVE DISTINTAS PUEDEN GENERAR   *
002750      *   LA MISMA VARIANTE (POR EJEMPLO "1" ES ALTERNATIVA TANTO DE   *
002760      *   "i" COMO DE "l") - NO SE REPITE EN EL DICCIONARIO            *
002770      *****************************************************************
002780       950-AGREGA-A-DICCIONARIO.
002790           MOVE 0 TO WKS-DUP-ENCONTRADA
002800           IF WKS-CONT-DICCIONARIO > 0
002805              PERFORM 951-COMPARA-DICCIONARIO
002810                  THRU 951-COMPARA-DICCIONARIO-E
002820                 VARYING WKS-IDX-DIC FROM 1 BY 1
002830                    UNTIL WKS-IDX-DIC > WKS-CONT-DICCIONARIO
002840                       OR WKS-DUP-SI-ENCONTRADA
002850           END-IF
002860           IF NOT WKS-DUP-SI-ENCONTRADA
002870              AND WKS-CONT-DICCIONARIO < 800
002880              ADD 1 TO WKS-CONT-DICCIONARIO
002890              MOVE WKS-VARIANTE-GENERADA
002900                 TO WKS-VARIANTE-DIC (WKS-CONT-DICCIONARIO)
002910           END-IF.
002920       950-AGREGA-A-DICCIONARIO-E. EXIT.
002930       951-COMPARA-DICCIONARIO.
002940           IF WKS-VARIANTE-DIC (WKS-IDX-DIC) = WKS-VARIANTE-GENERADA
002950              MOVE 1 TO WKS-DUP-ENCONTRADA
002960           END-IF.
002970       951-COMPARA-DICCIONARIO-E. EXIT.
002980      *****************************************************************
002990      *   COTEJO DEL MENSAJE CONTRA EL DICCIONARIO YA CONSTRUIDO       *
003000      *****************************************************************
003010       1000-EVALUA-MENSAJE.
003020           INITIALIZE DSPL-REGISTRO-COINCIDENCIAS
003030           MOVE LK-TEXTO-MENSAJE TO WKS-TEXTO-MINUS
003040           INSPECT WKS-TEXTO-MINUS CONVERTING
003050                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003060                TO "abcdefghijklmnopqrstuvwxyz"
003070           PERFORM 1010-CALCULA-LARGO-MSJ THRU 1010-CALCULA-LARGO-MSJ-E
003080           IF WKS-CONT-DICCIONARIO > 0
003090              PERFORM 1100-CUENTA-VARIANTE THRU 1100-CUENTA-VARIANTE-E
003100                 VARYING WKS-IDX-DIC FROM 1 BY 1
003110                    UNTIL WKS-IDX-DIC > WKS-CONT-DICCIONARIO
003120           END-IF
003130           PERFORM 1200-DETERMINA-NIVEL THRU 1200-DETERMINA-NIVEL-E.
003140       1000-EVALUA-MENSAJE-E. EXIT.
003150       1010-CALCULA-LARGO-MSJ.
003160           MOVE 0 TO WKS-LARGO-MSJ
003170           PERFORM 1011-PRUEBA-POSICION-MSJ
003175               THRU 1011-PRUEBA-POSICION-MSJ-E
003180              VARYING WKS-SB-POS FROM 500 BY -1 UNTIL WKS-SB-POS = 0
003190                 OR WKS-LARGO-MSJ NOT = 0.
003200       1010-CALCULA-LARGO-MSJ-E. EXIT.
003210       1011-PRUEBA-POSICION-MSJ.
003220           IF WKS-TEXTO-MINUS (WKS-SB-POS:1) NOT = SPACE
003230              MOVE WKS-SB-POS TO WKS-LARGO-MSJ
003240           END-IF.
003250       1011-PRUEBA-POSICION-MSJ-E. EXIT.
003260       1100-CUENTA-VARIANTE.
003270           MOVE 0 TO WKS-CONT-OCURRENCIAS
003280           MOVE WKS-VARIANTE-DIC (WKS-IDX-DIC) TO WKS-VARIANTE-GENERADA
003290           PERFORM 1101-LARGO-DE-VARIANTE THRU 1101-LARGO-DE-VARIANTE-E
003300           IF WKS-LARGO-VARIANTE > 0
003310              AND WKS-LARGO-MSJ NOT LESS THAN WKS-LARGO-VARIANTE
003320              COMPUTE WKS-SB-LIMITE =
003325                  WKS-LARGO-MSJ - WKS-LARGO-VARIANTE + 1
003330              PERFORM 1110-COMPARA-POS-VARIANTE
003340                 THRU 1110-COMPARA-POS-VARIANTE-E
003350                 VARYING WKS-SB-POS FROM 1 BY 1
003360                    UNTIL WKS-SB-POS > WKS-SB-LIMITE
003370           END-IF
003380           IF WKS-CONT-OCURRENCIAS > 0
003390              PERFORM 1120-REGISTRA-COINCIDENCIA
003400                 THRU 1120-REGISTRA-COINCIDENCIA-E
003410           END-IF.
003420       1100-CUENTA-VARIANTE-E. EXIT.
003430       1101-LARGO-DE-VARIANTE.
003440           MOVE 0 TO WKS-LARGO-VARIANTE
003450           PERFORM 1102-PRUEBA-VARIANTE-CHAR
003455               THRU 1102-PRUEBA-VARIANTE-CHAR-E
003460              VARYING WKS-K FROM 30 BY -1 UNTIL WKS-K = 0
003470                 OR WKS-LARGO-VARIANTE NOT = 0.
003480       1101-LARGO-DE-VARIANTE-E. EXIT.
003490       1102-PRUEBA-VARIANTE-CHAR.
003500           IF WKS-VARIANTE-GENERADA (WKS-K:1) NOT = SPACE
003510              MOVE WKS-K TO WKS-LARGO-VARIANTE
003520           END-IF.
003530       1102-PRUEBA-VARIANTE-CHAR-E. EXIT.
003540       1110-COMPARA-POS-VARIANTE.
003550           IF WKS-TEXTO-MINUS (WKS-SB-POS:WKS-LARGO-VARIANTE)
003560              = WKS-VARIANTE-GENERADA (1:WKS-LARGO-VARIANTE)
003570              ADD 1 TO WKS-CONT-OCURRENCIAS
003580           END-IF.
003590       1110-COMPARA-POS-VARIANTE-E. EXIT.
003600       1120-REGISTRA-COINCIDENCIA.
003610           ADD WKS-CONT-OCURRENCIAS TO DSPL-PESO-SPAM
003620           IF DSPL-CONT-COINCID < 200
003630              ADD 1 TO DSPL-CONT-COINCID
003640              MOVE WKS-VARIANTE-GENERADA (1:WKS-LARGO-VARIANTE)
003650                 TO DSPL-VARIANTE-TEXTO (DSPL-CONT-COINCID)
003660              MOVE WKS-CONT-OCURRENCIAS
003665                 TO DSPL-VARIANTE-CONTADOR (DSPL-CONT-COINCID)
003670           END-IF.
003680       1120-REGISTRA-COINCIDENCIA-E. EXIT.
003690       1200-DETERMINA-NIVEL.
003700           EVALUATE TRUE
003710              WHEN DSPL-PESO-SPAM = 0
003720                 MOVE "Not spam" TO DSPL-NIVEL-SPAM
003730              WHEN DSPL-PESO-SPAM NOT GREATER THAN 2
003740                 MOVE "Likely spam" TO DSPL-NIVEL-SPAM
003750              WHEN DSPL-PESO-SPAM NOT GREATER THAN 4
003760                 MOVE "Most likely spam" TO DSPL-NIVEL-SPAM
003770              WHEN OTHER
003780                 MOVE "Definite spam" TO DSPL-NIVEL-SPAM
003790           END-EVALUATE.
003800       1200-DETERMINA-NIVEL-E. EXIT.
