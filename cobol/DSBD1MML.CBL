000100      *****************************************************************
000110      * FECHA       : 03/09/1987                                      *
000120      * PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000130      * APLICACION  : DETECCION DE SPAM                                *
000140      * PROGRAMA    : DSBD1MML                                         *
000150      * TIPO        : BATCH                                            *
000160      * DESCRIPCION : LEE UN ARCHIVO DE MENSAJES (UNO POR RENGLON) Y   *
000170      *             : LOS CALIFICA CON LOS MISMOS 5 INDICADORES DE     *
000180      *             : DSBD1FSM MAS TRES AJUSTES DE COMPLEJIDAD:        *
000190      *             : ENTROPIA DE CARACTERES, PUNTAJE DE COMPLEJIDAD   *
000200      *             : CONTRA LONGITUD, Y RAZON DE REPETICION DE        *
000210      *             : PALABRAS.                                       *
000220      * ARCHIVOS    : MSGENT=C, REPMML=A                               *
000230      * ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
000240      * PROGRAMA(S) : LLAMA A DSSB1IND                                 *
000250      * INSTALADO   : DD/MM/AAAA                                       *
000260      * BPM/RATIONAL: 300416                                           *
000270      * NOMBRE      : MOTOR DE REGLAS DE DETECCION DE SPAM             *
000280      * DESCRIPCION : CALIFICADOR MML DE MENSAJES                      *
000290      *****************************************************************
000300       IDENTIFICATION DIVISION.
000310       PROGRAM-ID.                    DSBD1MML.
000320       AUTHOR.                        ERICK RAMIREZ.
000330       INSTALLATION.                  BANCO - CENTRO DE COMPUTO.
000340       DATE-WRITTEN.                  03/09/1987.
000350       DATE-COMPILED.
000360       SECURITY.                      USO INTERNO DEL DEPARTAMENTO
000370                                       DE SISTEMAS.
000380      *****************************************************************
000390      *                    B I T A C O R A   D E   C A M B I O S       *
000400      *****************************************************************
000410      *   EEDR  1987-09-03  VERSION ORIGINAL                      DS00010 
000420      *   EEDR  1990-02-27  SE AGREGA LA TABLA DE LOGARITMOS BASE DS00020 
000430      *                     PARA EL CALCULO DE ENTROPIA (ANTES SE      *
000440      *                     ESTIMABA A OJO EN EL LISTADO DE PRUEBA)    *
000450      *   PEDR  1994-08-15  SE CORRIGE EL CALCULO DE PALABRAS UNICDS00030 
000460      *                     CUANDO EL MENSAJE TRAE DOBLES ESPACIOS     *
000470      *   PEDR  1998-11-30  REVISION DE FIN DE SIGLO (Y2K) - LA FEDS00040
000480      *                     DE PROCESO SE TOMA DE FROM DATE (6 DIG.)   *
000490      *                     SIN IMPACTO EN LA CLASIFICACION            *
000493      *   EEDR  2000-08-09  SE AGREGA EL ENCABEZADO CON FECHA AL   DS00050
000496      *                     REPORTE (RQ. BPM 228866-07)               *
000498      *   EEDR  2004-03-11  SE AJUSTA WKS-TABLA-LOG2-DIGITOS PARADS00060
000499      *                     REDONDEO A 4 DECIMALES (RQ. BPM 231190)   *
000501      *   EEDR  2006-09-05  SE QUITA EL SWITCH-1/UPSI-0 DE SPECIALDS00070
000502      *                     NAMES (NO SE USABA) Y SE CAMBIA LA PRUEBA  *
000503      *                     DE CLASE DE WKS-CARACTER A 88-NIVELES      *
000504      *                     SOBRE EL PROPIO CAMPO (RQ. BPM 236104)    *
000505      *****************************************************************
000510       ENVIRONMENT DIVISION.
000520       CONFIGURATION SECTION.
000530       SPECIAL-NAMES.
000540           C01 IS TOP-OF-FORM.
000610       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630           SELECT MSGENT ASSIGN   TO MSGENT
000640                  ORGANIZATION    IS SEQUENTIAL
000650                  FILE STATUS     IS FS-ENTRADA.
000660           SELECT REPMML ASSIGN   TO REPMML
000670                  ORGANIZATION    IS SEQUENTIAL
000680                  FILE STATUS     IS FS-SALIDA.
000690       DATA DIVISION.
000700       FILE SECTION.
000710       FD  MSGENT.
000720           COPY DSCPMSG.
000730       FD  REPMML.
000740       01  REG-REPMML                   PIC X(080).
000750       WORKING-STORAGE SECTION.
000760      *****************************************************************
000770      *          B L O Q U E   D E   E S T A D O S   D E   A R C H I V O
000780      *****************************************************************
000790           COPY DSCPFST.
000800      *****************************************************************
000810      *          R E G I S T R O   D E   A N A L I S I S               *
000820      *****************************************************************
000830           COPY DSCPANL.
000840      *****************************************************************
000850      *          C A M P O S   D E   T R A B A J O                     *
000860      *****************************************************************
000862       77  WKS-CONTADOR-MENSAJES        PIC 9(06) VALUE ZEROES COMP.
000864       77  WKS-IDX-VERDICTO             PIC 9(01) VALUE ZEROES COMP.
000866       77  WKS-NUM-EDIT                 PIC ZZZZ9.
000868       77  WKS-FECHA-EDIT               PIC X(08).
000870       01  WKS-FLAGS.
000880           05  WKS-FIN-MSGENT           PIC 9(01) VALUE ZEROES.
000890               88  FIN-MSGENT                   VALUE 1.
000900           05  FILLER                   PIC X(03) VALUE SPACES.
000920       01  WKS-FECHA-PROCESO            PIC 9(06) VALUE ZEROES.
000930       01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
000940           05  WKS-ANIO-PROC            PIC 9(02).
000950           05  WKS-MES-PROC             PIC 9(02).
000960           05  WKS-DIA-PROC             PIC 9(02).
000970       01  WKS-TABLA-VERDICTOS.
000980           05  FILLER PIC X(10) VALUE "NOT SPAM".
000990           05  FILLER PIC X(10) VALUE "SPAM".
001000       01  WKS-VERDICTOS-R REDEFINES WKS-TABLA-VERDICTOS.
001010           05  WKS-VERDICTO-TXT OCCURS 2 TIMES PIC X(10).
001030       01  WKS-LINEA-REPORTE            PIC X(080) VALUE SPACES.
001040       01  WKS-LINEA-REPORTE-R REDEFINES WKS-LINEA-REPORTE.
001050           05  WKS-LIN-CAR OCCURS 80 TIMES PIC X(01).
001070      *****************************************************************
001080      *   TABLA DE -LOG2(X) PARA X = 0.001 A 1.000, PASO 0.001, USADA  *
001090      *   PARA EL CALCULO DE ENTROPIA DE SHANNON SIN FUNCIONES         *
001100      *   INTRINSECAS.  RENGLON I CORRESPONDE A X = I / 1000.          *
001110      *****************************************************************
001120       01  WKS-TABLA-LOG2-DIGITOS.
001130           05  FILLER PIC X(60) VALUE "099658089658083808079658076439073808071584069658067959066439".
001140           05  FILLER PIC X(60) VALUE "065064063808062653061584060589059658058783057959057179056439".
001150           05  FILLER PIC X(60) VALUE "055735055064054422053808053219052653052109051584051078050589".
001160           05  FILLER PIC X(60) VALUE "050116049658049214048783048365047959047563047179046804046439".
001170           05  FILLER PIC X(60) VALUE "046082045735045395045064044739044422044112043808043511043219".
001180           05  FILLER PIC X(60) VALUE "042934042653042379042109041844041584041329041078040831040589".
001190           05  FILLER PIC X(60) VALUE "040350040116039885039658039434039214038997038783038573038365".
001200           05  FILLER PIC X(60) VALUE "038160037959037760037563037370037179036990036804036620036439".
001210           05  FILLER PIC X(60) VALUE "036259036082035907035735035564035395035228035064034901034739".
001220           05  FILLER PIC X(60) VALUE "034580034422034266034112033959033808033659033511033364033219".
001230           05  FILLER PIC X(60) VALUE "033076032934032793032653032515032379032243032109031976031844".
001240           05  FILLER PIC X(60) VALUE "031714031584031456031329031203031078030954030831030710030589".
001250           05  FILLER PIC X(60) VALUE "030469030350030233030116030000029885029771029658029546029434".
001260           05  FILLER PIC X(60) VALUE "029324029214029105028997028890028783028678028573028468028365".
001270           05  FILLER PIC X(60) VALUE "028262028160028059027959027859027760027661027563027466027370".
001280           05  FILLER PIC X(60) VALUE "027274027179027084026990026897026804026712026620026529026439".
001290           05  FILLER PIC X(60) VALUE "026349026259026171026082025995025907025821025735025649025564".
001300           05  FILLER PIC X(60) VALUE "025479025395025312025228025146025064024982024901024820024739".
001310           05  FILLER PIC X(60) VALUE "024659024580024501024422024344024266024189024112024035023959".
001320           05  FILLER PIC X(60) VALUE "023884023808023733023659023585023511023437023364023292023219".
001330           05  FILLER PIC X(60) VALUE "023147023076023004022934022863022793022723022653022584022515".
001340           05  FILLER PIC X(60) VALUE "022447022379022311022243022176022109022042021976021910021844".
001350           05  FILLER PIC X(60) VALUE "021779021714021649021584021520021456021392021329021266021203".
001360           05  FILLER PIC X(60) VALUE "021140021078021016020954020893020831020770020710020649020589".
001370           05  FILLER PIC X(60) VALUE "020529020469020410020350020291020233020174020116020058020000".
001380           05  FILLER PIC X(60) VALUE "019942019885019828019771019714019658019602019546019490019434".
001390           05  FILLER PIC X(60) VALUE "019379019324019269019214019159019105019051018997018943018890".
001400           05  FILLER PIC X(60) VALUE "018836018783018730018678018625018573018520018468018417018365".
001410           05  FILLER PIC X(60) VALUE "018314018262018211018160018110018059018009017959017909017859".
001420           05  FILLER PIC X(60) VALUE "017809017760017710017661017612017563017515017466017418017370".
001430           05  FILLER PIC X(60) VALUE "017322017274017226017179017131017084017037016990016943016897".
001440           05  FILLER PIC X(60) VALUE "016850016804016758016712016666016620016574016529016484016439".
001450           05  FILLER PIC X(60) VALUE "016394016349016304016259016215016171016126016082016038015995".
001460           05  FILLER PIC X(60) VALUE "015951015907015864015821015778015735015692015649015606015564".
001470           05  FILLER PIC X(60) VALUE "015522015479015437015395015353015312015270015228015187015146".
001480           05  FILLER PIC X(60) VALUE "015105015064015023014982014941014901014860014820014779014739".
001490           05  FILLER PIC X(60) VALUE "014699014659014620014580014540014501014461014422014383014344".
001500           05  FILLER PIC X(60) VALUE "014305014266014228014189014150014112014074014035013997013959".
001510           05  FILLER PIC X(60) VALUE "013921013884013846013808013771013733013696013659013622013585".
001520           05  FILLER PIC X(60) VALUE "013548013511013474013437013401013364013328013292013255013219".
001530           05  FILLER PIC X(60) VALUE "013183013147013111013076013040013004012969012934012898012863".
001540           05  FILLER PIC X(60) VALUE "012828012793012758012723012688012653012619012584012550012515".
001550           05  FILLER PIC X(60) VALUE "012481012447012413012379012345012311012277012243012210012176".
001560           05  FILLER PIC X(60) VALUE "012142012109012076012042012009011976011943011910011877011844".
001570           05  FILLER PIC X(60) VALUE "011811011779011746011714011681011649011617011584011552011520".
001580           05  FILLER PIC X(60) VALUE "011488011456011424011392011361011329011297011266011234011203".
001590           05  FILLER PIC X(60) VALUE "011172011140011109011078011047011016010985010954010923010893".
001600           05  FILLER PIC X(60) VALUE "010862010831010801010770010740010710010679010649010619010589".
001610           05  FILLER PIC X(60) VALUE "010559010529010499010469010439010410010380010350010321010291".
001620           05  FILLER PIC X(60) VALUE "010262010233010203010174010145010116010087010058010029010000".
001630           05  FILLER PIC X(60) VALUE "009971009942009914009885009856009828009799009771009743009714".
001640           05  FILLER PIC X(60) VALUE "009686009658009630009602009574009546009518009490009462009434".
001650           05  FILLER PIC X(60) VALUE "009406009379009351009324009296009269009241009214009187009159".
001660           05  FILLER PIC X(60) VALUE "009132009105009078009051009024008997008970008943008916008890".
001670           05  FILLER PIC X(60) VALUE "008863008836008810008783008757008730008704008678008651008625".
001680           05  FILLER PIC X(60) VALUE "008599008573008546008520008494008468008443008417008391008365".
001690           05  FILLER PIC X(60) VALUE "008339008314008288008262008237008211008186008160008135008110".
001700           05  FILLER PIC X(60) VALUE "008084008059008034008009007984007959007934007909007884007859".
001710           05  FILLER PIC X(60) VALUE "007834007809007784007760007735007710007686007661007637007612".
001720           05  FILLER PIC X(60) VALUE "007588007563007539007515007490007466007442007418007394007370".
001730           05  FILLER PIC X(60) VALUE "007346007322007298007274007250007226007202007179007155007131".
001740           05  FILLER PIC X(60) VALUE "007108007084007060007037007013006990006967006943006920006897".
001750           05  FILLER PIC X(60) VALUE "006873006850006827006804006781006758006735006712006689006666".
001760           05  FILLER PIC X(60) VALUE "006643006620006597006574006552006529006506006484006461006439".
001770           05  FILLER PIC X(60) VALUE "006416006394006371006349006326006304006282006259006237006215".
001780           05  FILLER PIC X(60) VALUE "006193006171006148006126006104006082006060006038006016005995".
001790           05  FILLER PIC X(60) VALUE "005973005951005929005907005886005864005842005821005799005778".
001800           05  FILLER PIC X(60) VALUE "005756005735005713005692005670005649005628005606005585005564".
001810           05  FILLER PIC X(60) VALUE "005543005522005500005479005458005437005416005395005374005353".
001820           05  FILLER PIC X(60) VALUE "005332005312005291005270005249005228005208005187005166005146".
001830           05  FILLER PIC X(60) VALUE "005125005105005084005064005043005023005002004982004961004941".
001840           05  FILLER PIC X(60) VALUE "004921004901004880004860004840004820004800004779004759004739".
001850           05  FILLER PIC X(60) VALUE "004719004699004679004659004639004620004600004580004560004540".
001860           05  FILLER PIC X(60) VALUE "004521004501004481004461004442004422004403004383004364004344".
001870           05  FILLER PIC X(60) VALUE "004325004305004286004266004247004228004208004189004170004150".
001880           05  FILLER PIC X(60) VALUE "004131004112004093004074004055004035004016003997003978003959".
001890           05  FILLER PIC X(60) VALUE "003940003921003902003884003865003846003827003808003789003771".
001900           05  FILLER PIC X(60) VALUE "003752003733003715003696003677003659003640003622003603003585".
001910           05  FILLER PIC X(60) VALUE "003566003548003529003511003492003474003456003437003419003401".
001920           05  FILLER PIC X(60) VALUE "003383003364003346003328003310003292003273003255003237003219".
001930           05  FILLER PIC X(60) VALUE "003201003183003165003147003129003111003094003076003058003040".
001940           05  FILLER PIC X(60) VALUE "003022003004002987002969002951002934002916002898002881002863".
001950           05  FILLER PIC X(60) VALUE "002845002828002810002793002775002758002740002723002706002688".
001960           05  FILLER PIC X(60) VALUE "002671002653002636002619002602002584002567002550002533002515".
001970           05  FILLER PIC X(60) VALUE "002498002481002464002447002430002413002396002379002362002345".
001980           05  FILLER PIC X(60) VALUE "002328002311002294002277002260002243002226002210002193002176".
001990           05  FILLER PIC X(60) VALUE "002159002142002126002109002092002076002059002042002026002009".
002000           05  FILLER PIC X(60) VALUE "001993001976001959001943001926001910001894001877001861001844".
002010           05  FILLER PIC X(60) VALUE "001828001811001795001779001763001746001730001714001697001681".
002020           05  FILLER PIC X(60) VALUE "001665001649001633001617001600001584001568001552001536001520".
002030           05  FILLER PIC X(60) VALUE "001504001488001472001456001440001424001408001392001376001361".
002040           05  FILLER PIC X(60) VALUE "001345001329001313001297001282001266001250001234001219001203".
002050           05  FILLER PIC X(60) VALUE "001187001172001156001140001125001109001094001078001062001047".
002060           05  FILLER PIC X(60) VALUE "001031001016001001000985000970000954000939000923000908000893".
002070           05  FILLER PIC X(60) VALUE "000877000862000847000831000816000801000786000770000755000740".
002080           05  FILLER PIC X(60) VALUE "000725000710000695000679000664000649000634000619000604000589".
002090           05  FILLER PIC X(60) VALUE "000574000559000544000529000514000499000484000469000454000439".
002100           05  FILLER PIC X(60) VALUE "000425000410000395000380000365000350000336000321000306000291".
002110           05  FILLER PIC X(60) VALUE "000277000262000247000233000218000203000189000174000160000145".
002120           05  FILLER PIC X(60) VALUE "000130000116000101000087000072000058000043000029000014000000".
002130       01  WKS-TABLA-LOG2-R REDEFINES WKS-TABLA-LOG2-DIGITOS.
002140           05  WKS-LOG2-VALOR OCCURS 1000 TIMES
002150                              INDEXED BY WKS-IDX-LOG2
002160                              PIC 9(02)V9(0004).
002170      *****************************************************************
002180      *   ALFABETO DE 36 SIMBOLOS (LETRA/DIGITO) CONTADOS PARA LA      *
002190      *   ENTROPIA.  LA POSICION EN LA CADENA ES EL SUBINDICE DEL      *
002200      *   ACUMULADOR DE FRECUENCIAS.                                   *
002210      *****************************************************************
002220       01  WKS-ALFABETO   PIC X(36)
002230                    VALUE "abcdefghijklmnopqrstuvwxyz0123456789".
002240       01  WKS-ALFABETO-R REDEFINES WKS-ALFABETO.
002250           05  WKS-SIMBOLO OCCURS 36 TIMES
002260                           INDEXED BY WKS-IDX-SIMBOLO
002270                           PIC X(01).
002280       01  WKS-TABLA-FRECUENCIAS.
002290           05  WKS-CONT-SIMBOLO OCCURS 36 TIMES PIC 9(03) VALUE ZEROES
002300                                COMP.
002310           05  FILLER          PIC X(02) VALUE SPACES.
002320       01  WKS-DICCIONARIO-PALABRAS.
002330           05  WKS-PALABRA-UNICA OCCURS 250 TIMES
002340                                 INDEXED BY WKS-IDX-PALU
002350                                 PIC X(030) VALUE SPACES.
002360           05  FILLER           PIC X(02) VALUE SPACES.
002370       01  WKS-TEXTO-MINUS               PIC X(500) VALUE SPACES.
002380       01  WKS-CONTADORES.
002390           05  WKS-I                     PIC 9(03) VALUE ZEROES COMP.
002400           05  WKS-J                     PIC 9(02) VALUE ZEROES COMP.
002410           05  WKS-K                     PIC 9(04) VALUE ZEROES COMP.
002420           05  WKS-LARGO-PAL             PIC 9(02) VALUE ZEROES COMP.
002430           05  WKS-TOTAL-PALABRAS        PIC 9(04) VALUE ZEROES COMP.
002440           05  WKS-CONT-UNICAS           PIC 9(04) VALUE ZEROES COMP.
002450           05  WKS-TOTAL-CONTADOS        PIC 9(03) VALUE ZEROES COMP.
002460           05  WKS-DISTINTOS-CONTADOS    PIC 9(02) VALUE ZEROES COMP.
002470           05  WKS-INDICE-LOG            PIC 9(04) VALUE ZEROES COMP.
002480           05  FILLER                    PIC X(02) VALUE SPACES.
002490       01  WKS-CARACTER                  PIC X(001) VALUE SPACE.
002492           88  WKS-CARACTER-ES-DIGITO         VALUE "0" THRU "9".
002494           88  WKS-CARACTER-ES-MINUSCULA      VALUE "a" THRU "z".
002500       01  WKS-INDICADORES.
002510           05  WKS-EN-PALABRA            PIC 9(01) VALUE ZEROES.
002520               88  WKS-DENTRO-PALABRA           VALUE 1.
002530           05  WKS-DUP-ENCONTRADA        PIC 9(01) VALUE ZEROES.
002540               88  WKS-DUP-SI-ENCONTRADA        VALUE 1.
002550           05  FILLER                    PIC X(02) VALUE SPACES.
002560       01  WKS-PALABRA-ACTUAL            PIC X(030) VALUE SPACES.
002570       01  WKS-PALABRA-ACTUAL-R REDEFINES WKS-PALABRA-ACTUAL.
002580           05  WKS-PAL-CAR OCCURS 30 TIMES PIC X(01).
002590       01  WKS-PROB                      PIC 9(01)V9(0004) VALUE ZEROES.
002600       01  WKS-CONTRIB                   PIC 9(02)V9(0004) VALUE ZEROES.
002610       01  WKS-NORM-LARGO                PIC 9(01)V9(0004) VALUE ZEROES.
002620       01  WKS-COMPLEJ-CAR               PIC 9(01)V9(0004) VALUE ZEROES.
002630       01  WKS-COMPLEJ-PAL               PIC 9(01)V9(0004) VALUE ZEROES.
002640       01  WKS-RAZON-PALABRAS            PIC 9(03)V9(0004) VALUE ZEROES.
002650       01  WKS-DEC-EDIT-CHICO            PIC Z9.99.
002660       01  WKS-DEC-EDIT-GRANDE           PIC ZZ9.99.
002670       01  WKS-TABLA-TITULOS.
002680           05  FILLER PIC X(040) VALUE
002690               "REPORTE DE ANALISIS MML DE MENSAJES    ".
002700       01  WKS-TITULOS-R REDEFINES WKS-TABLA-TITULOS.
002710           05  WKS-TITULO-TXT           PIC X(040).
002730       PROCEDURE DIVISION.
002740      *****************************************************************
002750       000-PRINCIPAL SECTION.
002760           PERFORM APERTURA-ARCHIVOS
002770           PERFORM IMPRIME-ENCABEZADO
002780           PERFORM LEE-MENSAJE
002790           PERFORM PROCESA-MENSAJES UNTIL FIN-MSGENT
002800           PERFORM CIERRA-ARCHIVOS
002810           STOP RUN.
002820       000-PRINCIPAL-E. EXIT.
002830      *****************************************************************
002840       APERTURA-ARCHIVOS SECTION.
002850           MOVE "DSBD1MML" TO DSFS-PROGRAMA
002860           ACCEPT WKS-FECHA-PROCESO FROM DATE
002870           OPEN INPUT MSGENT
002880                OUTPUT REPMML
002890           IF FS-ENTRADA NOT = 0
002900              DISPLAY ">>> ERROR AL ABRIR MSGENT - FILE STATUS: "
002910                      FS-ENTRADA UPON CONSOLE
002920              MOVE 91 TO RETURN-CODE
002930              STOP RUN
002940           END-IF
002950           IF FS-SALIDA NOT = 0
002960              DISPLAY ">>> ERROR AL ABRIR REPMML - FILE STATUS: "
002970                      FS-SALIDA UPON CONSOLE
002980              MOVE 91 TO RETURN-CODE
002990              STOP RUN
003000           END-IF.
003010       APERTURA-ARCHIVOS-E. EXIT.
003020      *****************************************************************
003030       IMPRIME-ENCABEZADO SECTION.
003040           MOVE SPACES TO WKS-FECHA-EDIT
003050           STRING WKS-DIA-PROC  DELIMITED BY SIZE
003060                  "/"           DELIMITED BY SIZE
003070                  WKS-MES-PROC  DELIMITED BY SIZE
003080                  "/"           DELIMITED BY SIZE
003090                  WKS-ANIO-PROC DELIMITED BY SIZE
003100                  INTO WKS-FECHA-EDIT
003110           MOVE SPACES TO WKS-LINEA-REPORTE
003120           STRING WKS-TITULO-TXT DELIMITED BY SPACE
003130                  " - "          DELIMITED BY SIZE
003140                  WKS-FECHA-EDIT DELIMITED BY SIZE
003150                  INTO WKS-LINEA-REPORTE
003160           WRITE REG-REPMML FROM WKS-LINEA-REPORTE.
003170       IMPRIME-ENCABEZADO-E. EXIT.
003180      *****************************************************************
003190       LEE-MENSAJE SECTION.
003200           READ MSGENT
003210              AT END
003220                 MOVE 1 TO WKS-FIN-MSGENT
003230           END-READ.
003240       LEE-MENSAJE-E. EXIT.
003250      *****************************************************************
003260       PROCESA-MENSAJES SECTION.
003270           ADD 1 TO WKS-CONTADOR-MENSAJES
003280           CALL "DSSB1IND" USING DSMG-TEXTO-MENSAJE DSAN-REGISTRO-ANALISIS
003290           MOVE ZEROES TO WKS-RAZON-PALABRAS
003300           IF DSAN-LARGO-MENSAJE > 0
003310              PERFORM CALCULA-ENTROPIA
003320              PERFORM CALCULA-PALABRAS-UNICAS
003330              PERFORM CALCULA-PUNTAJE-LONGITUD
003340              PERFORM AJUSTA-PUNTAJE-MML
003350           END-IF
003360           PERFORM CLASIFICA-ESTADO-MML
003370           PERFORM IMPRIME-REPORTE-MML
003380           PERFORM LEE-MENSAJE.
003390       PROCESA-MENSAJES-E. EXIT.
003400      *****************************************************************
003410      *   ENTROPIA DE SHANNON SOBRE LETRAS Y DIGITOS (MENSAJE EN       *
003420      *   MINUSCULAS).  SE ACUMULA CONT-SIMBOLO/DIST-CONTADOS Y LUEGO  *
003430      *   SE SUMA P * (-LOG2 P) CONSULTANDO LA TABLA WKS-LOG2-VALOR.   *
003440      *****************************************************************
003450       CALCULA-ENTROPIA SECTION.
003460           MOVE DSMG-TEXTO-MENSAJE TO WKS-TEXTO-MINUS
003470           INSPECT WKS-TEXTO-MINUS CONVERTING
003480                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003490                TO "abcdefghijklmnopqrstuvwxyz"
003500           INITIALIZE WKS-TABLA-FRECUENCIAS
003510           MOVE ZEROES TO WKS-TOTAL-CONTADOS
003520           MOVE ZEROES TO WKS-DISTINTOS-CONTADOS
003530           MOVE ZEROES TO DSAN-ENTROPIA-MENSAJE
003540           PERFORM CUENTA-UN-CARACTER THRU CUENTA-UN-CARACTER-E
003550               VARYING WKS-I FROM 1 BY 1
003560               UNTIL WKS-I > DSAN-LARGO-MENSAJE
003570           IF WKS-TOTAL-CONTADOS > 0
003580              PERFORM ACUMULA-ENTROPIA THRU ACUMULA-ENTROPIA-E
003590                  VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 36
003600           END-IF.
003610       CALCULA-ENTROPIA-E. EXIT.
003620      *****************************************************************
003630       CUENTA-UN-CARACTER SECTION.
003640           MOVE WKS-TEXTO-MINUS (WKS-I:1) TO WKS-CARACTER
003650           IF WKS-CARACTER-ES-MINUSCULA OR WKS-CARACTER-ES-DIGITO
003660              PERFORM BUSCA-SIMBOLO THRU BUSCA-SIMBOLO-E
003670                  VARYING WKS-IDX-SIMBOLO FROM 1 BY 1
003680                  UNTIL WKS-IDX-SIMBOLO > 36
003690                     OR WKS-CARACTER = WKS-SIMBOLO (WKS-IDX-SIMBOLO)
003700              IF WKS-IDX-SIMBOLO NOT > 36
003710                 IF WKS-CONT-SIMBOLO (WKS-IDX-SIMBOLO) = 0
003720                    ADD 1 TO WKS-DISTINTOS-CONTADOS
003730                 END-IF
003740                 ADD 1 TO WKS-CONT-SIMBOLO (WKS-IDX-SIMBOLO)
003750                 ADD 1 TO WKS-TOTAL-CONTADOS
003760              END-IF
003770           END-IF.
003780       CUENTA-UN-CARACTER-E. EXIT.
003790      *****************************************************************
003800       BUSCA-SIMBOLO SECTION.
003810           CONTINUE.
003820       BUSCA-SIMBOLO-E. EXIT.
003830      *****************************************************************
003840       ACUMULA-ENTROPIA SECTION.
003850           IF WKS-CONT-SIMBOLO (WKS-J) > 0
003860              COMPUTE WKS-PROB = WKS-CONT-SIMBOLO (WKS-J) /
003870                                  WKS-TOTAL-CONTADOS
003880              COMPUTE WKS-INDICE-LOG ROUNDED = WKS-PROB * 1000
003890              IF WKS-INDICE-LOG < 1
003900                 MOVE 1 TO WKS-INDICE-LOG
003910              END-IF
003920              IF WKS-INDICE-LOG > 1000
003930                 MOVE 1000 TO WKS-INDICE-LOG
003940              END-IF
003950              COMPUTE WKS-CONTRIB = WKS-PROB *
003960                                     WKS-LOG2-VALOR (WKS-INDICE-LOG)
003970              ADD WKS-CONTRIB TO DSAN-ENTROPIA-MENSAJE
003980           END-IF.
003990       ACUMULA-ENTROPIA-E. EXIT.
004000      *****************************************************************
004010      *   PALABRAS DISTINTAS (EN MINUSCULAS) CONTRA TOTAL DE PALABRAS. *
004020      *****************************************************************
004030       CALCULA-PALABRAS-UNICAS SECTION.
004040           MOVE ZEROES TO WKS-TOTAL-PALABRAS
004050           MOVE ZEROES TO WKS-CONT-UNICAS
004060           MOVE ZEROES TO WKS-EN-PALABRA
004070           MOVE SPACES TO WKS-PALABRA-ACTUAL
004080           MOVE ZEROES TO WKS-LARGO-PAL
004090           INITIALIZE WKS-DICCIONARIO-PALABRAS
004100           PERFORM EXAMINA-CAR-PALABRA THRU EXAMINA-CAR-PALABRA-E
004110               VARYING WKS-I FROM 1 BY 1
004120               UNTIL WKS-I > DSAN-LARGO-MENSAJE
004130           IF WKS-DENTRO-PALABRA
004140              PERFORM PROCESA-PALABRA-ACTUAL THRU PROCESA-PALABRA-ACTUAL-E
004150           END-IF
004160           MOVE WKS-CONT-UNICAS TO DSAN-CONT-PALABRAS-UNICA
004170           MOVE WKS-TOTAL-PALABRAS TO DSAN-CONT-PALABRAS-TOTAL.
004180       CALCULA-PALABRAS-UNICAS-E. EXIT.
004190      *****************************************************************
004200       EXAMINA-CAR-PALABRA SECTION.
004210           MOVE WKS-TEXTO-MINUS (WKS-I:1) TO WKS-CARACTER
004220           IF WKS-CARACTER = SPACE
004230              IF WKS-DENTRO-PALABRA
004240                 PERFORM PROCESA-PALABRA-ACTUAL THRU
004250                         PROCESA-PALABRA-ACTUAL-E
004260              END-IF
004270              MOVE ZEROES TO WKS-EN-PALABRA
004280           ELSE
004290              IF NOT WKS-DENTRO-PALABRA
004300                 MOVE SPACES TO WKS-PALABRA-ACTUAL
004310                 MOVE ZEROES TO WKS-LARGO-PAL
004320                 MOVE 1 TO WKS-EN-PALABRA
004330              END-IF
004340              IF WKS-LARGO-PAL < 30
004350                 ADD 1 TO WKS-LARGO-PAL
004360                 MOVE WKS-CARACTER TO WKS-PAL-CAR (WKS-LARGO-PAL)
004370              END-IF
004380           END-IF.
004390       EXAMINA-CAR-PALABRA-E. EXIT.
004400      *****************************************************************
004410       PROCESA-PALABRA-ACTUAL SECTION.
004420           ADD 1 TO WKS-TOTAL-PALABRAS
004430           MOVE ZEROES TO WKS-DUP-ENCONTRADA
004440           IF WKS-CONT-UNICAS > 0
004450              PERFORM COMPARA-PALABRA-UNICA THRU COMPARA-PALABRA-UNICA-E
004460                  VARYING WKS-K FROM 1 BY 1
004470                  UNTIL WKS-K > WKS-CONT-UNICAS
004480                     OR WKS-DUP-SI-ENCONTRADA
004490           END-IF
004500           IF NOT WKS-DUP-SI-ENCONTRADA AND WKS-CONT-UNICAS < 250
004510              ADD 1 TO WKS-CONT-UNICAS
004520              MOVE WKS-PALABRA-ACTUAL TO
004530                   WKS-PALABRA-UNICA (WKS-CONT-UNICAS)
004540           END-IF.
004550       PROCESA-PALABRA-ACTUAL-E. EXIT.
004560      *****************************************************************
004570       COMPARA-PALABRA-UNICA SECTION.
004580           IF WKS-PALABRA-ACTUAL = WKS-PALABRA-UNICA (WKS-K)
004590              MOVE 1 TO WKS-DUP-ENCONTRADA
004600           END-IF.
004610       COMPARA-PALABRA-UNICA-E. EXIT.
004620      *****************************************************************
004630      *   LENGTHSCORE = (WORDCOMPLEXITY + CHARCOMPLEXITY) /            *
004640      *                 (2 * NORMALIZEDLENGTH)                         *
004650      *****************************************************************
004660       CALCULA-PUNTAJE-LONGITUD SECTION.
004670           COMPUTE WKS-NORM-LARGO = DSAN-LARGO-MENSAJE / 500
004680           IF WKS-NORM-LARGO > 1
004690              MOVE 1 TO WKS-NORM-LARGO
004700           END-IF
004710           COMPUTE WKS-COMPLEJ-CAR = WKS-DISTINTOS-CONTADOS / 26
004720           IF DSAN-CONT-PALABRAS-TOTAL > 0
004730              COMPUTE WKS-COMPLEJ-PAL = DSAN-CONT-PALABRAS-UNICA /
004740                                         DSAN-CONT-PALABRAS-TOTAL
004750           ELSE
004760              MOVE ZEROES TO WKS-COMPLEJ-PAL
004770           END-IF
004780           IF WKS-NORM-LARGO > 0
004790              COMPUTE DSAN-PUNTAJE-LONGITUD =
004800                  (WKS-COMPLEJ-PAL + WKS-COMPLEJ-CAR) /
004810                  (2 * WKS-NORM-LARGO)
004820           ELSE
004830              MOVE ZEROES TO DSAN-PUNTAJE-LONGITUD
004840           END-IF.
004850       CALCULA-PUNTAJE-LONGITUD-E. EXIT.
004860      *****************************************************************
004870      *   LOS TRES AJUSTES DE COMPLEJIDAD DEL CALIFICADOR MML.  EL     *
004880      *   TERCERO (RAZON < 0.5) EN LA PRACTICA NUNCA SUMA PORQUE LA    *
004890      *   RAZON TOTAL/UNICAS SIEMPRE ES MAYOR O IGUAL A 1, PERO SE     *
004900      *   DEJA LA COMPARACION TAL COMO SE DISENO ORIGINALMENTE.        *
004910      *****************************************************************
004920       AJUSTA-PUNTAJE-MML SECTION.
004930           IF DSAN-CONT-PALABRAS-UNICA > 0
004940              COMPUTE WKS-RAZON-PALABRAS ROUNDED =
004950                  DSAN-CONT-PALABRAS-TOTAL / DSAN-CONT-PALABRAS-UNICA
004960           ELSE
004970              MOVE ZEROES TO WKS-RAZON-PALABRAS
004980           END-IF
004990           IF DSAN-ENTROPIA-MENSAJE < 3.5
005000              ADD 3 TO DSAN-PUNTAJE-SPAM
005010           END-IF
005020           IF DSAN-PUNTAJE-LONGITUD > 0.7
005030              ADD 2 TO DSAN-PUNTAJE-SPAM
005040           END-IF
005050           IF WKS-RAZON-PALABRAS < 0.5
005060              ADD 2 TO DSAN-PUNTAJE-SPAM
005070           END-IF.
005080       AJUSTA-PUNTAJE-MML-E. EXIT.
005090      *****************************************************************
005100       CLASIFICA-ESTADO-MML SECTION.
005110           EVALUATE TRUE
005120              WHEN DSAN-PUNTAJE-SPAM NOT LESS THAN 8
005130                 SET DSAN-ESTADO-CONFIRMADO TO TRUE
005140              WHEN DSAN-PUNTAJE-SPAM NOT LESS THAN 5
005150                 SET DSAN-ESTADO-PROBABLE TO TRUE
005160              WHEN DSAN-PUNTAJE-SPAM NOT LESS THAN 3
005170                 SET DSAN-ESTADO-POTENCIAL TO TRUE
005180              WHEN OTHER
005190                 SET DSAN-ESTADO-NORMAL TO TRUE
005200           END-EVALUATE.
005210       CLASIFICA-ESTADO-MML-E. EXIT.
005220      *****************************************************************
005230       IMPRIME-REPORTE-MML SECTION.
005240           MOVE SPACES TO WKS-LINEA-REPORTE
005250           MOVE "Spam Analysis:" TO WKS-LINEA-REPORTE
005260           WRITE REG-REPMML FROM WKS-LINEA-REPORTE
005270
005280           MOVE DSAN-CONT-CARAC-ESP TO WKS-NUM-EDIT
005290           MOVE SPACES TO WKS-LINEA-REPORTE
005300           STRING "- Special Characters: " DELIMITED BY SIZE
005310                  WKS-NUM-EDIT           DELIMITED BY SIZE
005320                  INTO WKS-LINEA-REPORTE
005330           WRITE REG-REPMML FROM WKS-LINEA-REPORTE
005340
005350           MOVE DSAN-CONT-MAYUSCULAS TO WKS-NUM-EDIT
005360           MOVE SPACES TO WKS-LINEA-REPORTE
005370           STRING "- Capitalized/ALL CAPS Words: " DELIMITED BY SIZE
005380                  WKS-NUM-EDIT                     DELIMITED BY SIZE
005390                  INTO WKS-LINEA-REPORTE
005400           WRITE REG-REPMML FROM WKS-LINEA-REPORTE
005410
005420           MOVE DSAN-CONT-FRASES-SPAM TO WKS-NUM-EDIT
005430           MOVE SPACES TO WKS-LINEA-REPORTE
005440           STRING "- Spam Phrases Detected: " DELIMITED BY SIZE
005450                  WKS-NUM-EDIT                DELIMITED BY SIZE
005460                  INTO WKS-LINEA-REPORTE
005470           WRITE REG-REPMML FROM WKS-LINEA-REPORTE
005480
005490           MOVE DSAN-CONT-URLS TO WKS-NUM-EDIT
005500           MOVE SPACES TO WKS-LINEA-REPORTE
005510           STRING "- URLs Detected: " DELIMITED BY SIZE
005520                  WKS-NUM-EDIT        DELIMITED BY SIZE
005530                  INTO WKS-LINEA-REPORTE
005540           WRITE REG-REPMML FROM WKS-LINEA-REPORTE
005550
005560           MOVE DSAN-CONT-MONTOS TO WKS-NUM-EDIT
005570           MOVE SPACES TO WKS-LINEA-REPORTE
005580           STRING "- Dollar Patterns: " DELIMITED BY SIZE
005590                  WKS-NUM-EDIT          DELIMITED BY SIZE
005600                  INTO WKS-LINEA-REPORTE
005610           WRITE REG-REPMML FROM WKS-LINEA-REPORTE
005620
005630           COMPUTE WKS-DEC-EDIT-CHICO ROUNDED = DSAN-ENTROPIA-MENSAJE
005640           MOVE SPACES TO WKS-LINEA-REPORTE
005650           STRING "- Message Entropy: " DELIMITED BY SIZE
005660                  WKS-DEC-EDIT-CHICO    DELIMITED BY SIZE
005670                  INTO WKS-LINEA-REPORTE
005680           WRITE REG-REPMML FROM WKS-LINEA-REPORTE
005690
005700           COMPUTE WKS-DEC-EDIT-GRANDE ROUNDED = DSAN-PUNTAJE-LONGITUD
005710           MOVE SPACES TO WKS-LINEA-REPORTE
005720           STRING "- Message Length Score: " DELIMITED BY SIZE
005730                  WKS-DEC-EDIT-GRANDE        DELIMITED BY SIZE
005740                  INTO WKS-LINEA-REPORTE
005750           WRITE REG-REPMML FROM WKS-LINEA-REPORTE
005760
005770           COMPUTE WKS-DEC-EDIT-GRANDE ROUNDED = WKS-RAZON-PALABRAS
005780           MOVE SPACES TO WKS-LINEA-REPORTE
005790           STRING "- Unique Word Ratio: " DELIMITED BY SIZE
005800                  WKS-DEC-EDIT-GRANDE     DELIMITED BY SIZE
005810                  INTO WKS-LINEA-REPORTE
005820           WRITE REG-REPMML FROM WKS-LINEA-REPORTE
005830
005840           MOVE SPACES TO WKS-LINEA-REPORTE
005850           STRING "- Current State: " DELIMITED BY SIZE
005860                  DSAN-ESTADO-SPAM    DELIMITED BY SIZE
005870                  INTO WKS-LINEA-REPORTE
005880           WRITE REG-REPMML FROM WKS-LINEA-REPORTE
005890
005900           IF DSAN-ESTADO-PROBABLE OR DSAN-ESTADO-CONFIRMADO
005910              MOVE 2 TO WKS-IDX-VERDICTO
005920           ELSE
005930              MOVE 1 TO WKS-IDX-VERDICTO
005940           END-IF
005950           MOVE SPACES TO WKS-LINEA-REPORTE
005960           STRING "- Verdict: " DELIMITED BY SIZE
005970                  WKS-VERDICTO-TXT (WKS-IDX-VERDICTO) DELIMITED BY SIZE
005980                  INTO WKS-LINEA-REPORTE
005990           WRITE REG-REPMML FROM WKS-LINEA-REPORTE.
006000       IMPRIME-REPORTE-MML-E. EXIT.
006010      *****************************************************************
006020       CIERRA-ARCHIVOS SECTION.
006030           CLOSE MSGENT REPMML.
006040       CIERRA-ARCHIVOS-E. EXIT.
006050
