000100      *****************************************************************
000110      * FECHA       : 14/04/1987                                      *
000120      * PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000130      * APLICACION  : DETECCION DE SPAM                                *
000140      * PROGRAMA    : DSSB1IND                                         *
000150      * TIPO        : BATCH (SUBRUTINA)                                *
000160      * DESCRIPCION : SUBRUTINA COMUN QUE CUENTA LOS CINCO             *
000170      *             : INDICADORES BASICOS DE UN MENSAJE SOSPECHOSO     *
000180      *             : (CARACTERES ESPECIALES, PALABRAS EN MAYUSCULA,   *
000190      *             : FRASES DE SPAM, URLS Y MONTOS EN DOLARES) Y      *
000200      *             : ACUMULA EL PUNTAJE BASE.  ES INVOCADA POR        *
000210      *             : DSBD1FSM Y DSBD1MML PARA EVITAR DUPLICAR LA      *
000220      *             : LOGICA DE CONTEO EN AMBOS PROGRAMAS.             *
000230      * ARCHIVOS    : NO APLICA (SUBRUTINA SIN E/S)                    *
000240      * ACCION (ES) : C=CALCULAR                                       *
000250      * PROGRAMA(S) : LLAMADA POR DSBD1FSM Y DSBD1MML                  *
000260      * INSTALADO   : DD/MM/AAAA                                       *
000270      * BPM/RATIONAL: 300415                                           *
000280      * NOMBRE      : MOTOR DE REGLAS DE DETECCION DE SPAM             *
000290      * DESCRIPCION : SUBRUTINA DE CONTEO DE INDICADORES               *
000300      *****************************************************************
000310       IDENTIFICATION DIVISION.
000320       PROGRAM-ID.                    DSSB1IND.
000330       AUTHOR.                        ERICK RAMIREZ.
000340       INSTALLATION.                  BANCO - CENTRO DE COMPUTO.
000350       DATE-WRITTEN.                  14/04/1987.
000360       DATE-COMPILED.
000370       SECURITY.                      USO INTERNO DEL DEPARTAMENTO
000380                                       DE SISTEMAS.
000390      *****************************************************************
000400      *                    B I T A C O R A   D E   C A M B I O S       *
000410      *****************************************************************
000420      *   EEDR  1987-04-14  VERSION ORIGINAL - CONTEO DE CARACTEREDS00010 
000430      *                     ESPECIALES Y PALABRAS EN MAYUSCULA         *
000440      *   EEDR  1987-09-02  SE AGREGA EL CONTEO DE FRASES DE SPAM DS00020 
000450      *                     CONFIGURADAS (15 FRASES FIJAS)             *
000460      *   EEDR  1988-01-11  SE AGREGA DETECCION DE URLS POR TOKEN DS00030 
000470      *   EEDR  1988-03-30  SE AGREGA DETECCION DE MONTOS EN DOLARDS00040 
000480      *   EEDR  1989-07-19  SE FACTORIZA EL PUNTAJE BASE EN ESTA  DS00050 
000490      *                     SUBRUTINA PARA QUE LO USEN FSM Y MML       *
000500      *   PEDR  1991-02-05  CORRECCION: LA PALABRA "DOLLARS" NO SEDS00060 
000510      *                     RECONOCIA DESPUES DE VARIOS ESPACIOS       *
000520      *   EEDR  1993-08-23  SE AMPLIA WKS-PALABRA-ACTUAL DE 20 A 3DS00070 
000530      *                     POSICIONES                                 *
000540      *   PEDR  1998-11-30  REVISION DE FIN DE SIGLO (Y2K) - NO HADS00080 
000550      *                     CAMPOS DE FECHA EN ESTA SUBRUTINA, SOLO SE *
000560      *                     DEJA CONSTANCIA DE LA REVISION EFECTUADA   *
000570      *   EEDR  2001-05-14  SE AGREGA EL LIMITE DE 5 EN LOS FACTORDS00090
000580      *                     DE CARACTERES ESPECIALES Y MAYUSCULAS      *
000582      *   PEDR  2003-06-27  SE EVITA EL DOBLE CONTEO DE UN MISMO   DS00100
000584      *                     MONTO CUANDO CAE EN LAS DOS FORMAS         *
000586      *                     RECONOCIDAS ($NNN Y NNN DOLLARS)           *
000588      *                     (RQ. BPM 231560)                          *
000590      *   EEDR  2006-09-05  SE QUITA EL SWITCH-1/UPSI-0 Y LAS      DS00110
000591      *                     CLASES DE CARACTER DE SPECIAL-NAMES (NO  *
000592      *                     SE USABAN); LAS PRUEBAS DE CLASE PASAN A *
000593      *                     88-NIVELES SOBRE LOS CAMPOS Y LOS        *
000594      *                     CONTADORES SUELTOS A 77-NIVELES          *
000595      *                     (RQ. BPM 236104)                         *
000596      *****************************************************************
000600       ENVIRONMENT DIVISION.
000610       CONFIGURATION SECTION.
000620       SPECIAL-NAMES.
000630           C01 IS TOP-OF-FORM.
000700       DATA DIVISION.
000710       WORKING-STORAGE SECTION.
000712      *****************************************************************
000714      *               C O N T A D O R E S   Y   C A M P O S   S U E L T O
000716      *****************************************************************
000718       77  WKS-I                        PIC 9(03) VALUE ZEROES COMP.
000720       77  WKS-J                        PIC 9(03) VALUE ZEROES COMP.
000722       77  WKS-K                        PIC 9(03) VALUE ZEROES COMP.
000724       77  WKS-INICIO-PAL               PIC 9(03) VALUE ZEROES COMP.
000726       77  WKS-FIN-PAL                  PIC 9(03) VALUE ZEROES COMP.
000728       77  WKS-LARGO-PAL                PIC 9(03) VALUE ZEROES COMP.
000730       77  WKS-TOT-LETRAS-PAL           PIC 9(03) VALUE ZEROES COMP.
000732       77  WKS-TOT-MINUS-PAL            PIC 9(03) VALUE ZEROES COMP.
000734       77  WKS-INI-MONTO                PIC 9(03) VALUE ZEROES COMP.
000736       77  WKS-SB-LIMITE                PIC 9(03) VALUE ZEROES COMP.
000738       77  WKS-SB-POS                   PIC 9(03) VALUE ZEROES COMP.
000740       77  WKS-TEMP                     PIC 9(05) VALUE ZEROES COMP.
000742       77  WKS-CARACTER                 PIC X(001) VALUE SPACE.
000744           88  WKS-CARACTER-ES-ALFANUM  VALUE "0" THRU "9"
000746                                               "A" THRU "Z"
000748                                               "a" THRU "z".
000750           88  WKS-CARACTER-ES-DIGITO   VALUE "0" THRU "9".
000752       77  WKS-CARACTER-SIG             PIC X(001) VALUE SPACE.
000754           88  WKS-CARACTER-SIG-ES-DIGITO VALUE "0" THRU "9".
000756      *****************************************************************
000758      *               T A B L A S   D E   C O N F I G U R A C I O N    *
000760      *****************************************************************
000762       01  WKS-TABLA-FRASES-SPAM.
000764           05  FILLER PIC X(20) VALUE "free money".
000766           05  FILLER PIC X(20) VALUE "make money fast".
000768           05  FILLER PIC X(20) VALUE "get rich".
000770           05  FILLER PIC X(20) VALUE "buy now".
000772           05  FILLER PIC X(20) VALUE "limited time".
000810           05  FILLER PIC X(20) VALUE "act now".
000820           05  FILLER PIC X(20) VALUE "click here".
000830           05  FILLER PIC X(20) VALUE "cash bonus".
000840           05  FILLER PIC X(20) VALUE "no credit check".
000850           05  FILLER PIC X(20) VALUE "100% free".
000860           05  FILLER PIC X(20) VALUE "unlimited income".
000870           05  FILLER PIC X(20) VALUE "discount".
000880           05  FILLER PIC X(20) VALUE "guaranteed".
000890           05  FILLER PIC X(20) VALUE "no risk".
000900           05  FILLER PIC X(20) VALUE "winner".
000910       01  WKS-FRASES-R REDEFINES WKS-TABLA-FRASES-SPAM.
000920           05  WKS-FRASE OCCURS 15 TIMES
000930                         INDEXED BY WKS-IDX-FRASE
000940                         PIC X(20).
000950       01  WKS-TABLA-SUFIJOS-URL.
000960           05  FILLER PIC X(06) VALUE ".com  ".
000970           05  FILLER PIC X(06) VALUE ".net  ".
000980           05  FILLER PIC X(06) VALUE ".org  ".
000990           05  FILLER PIC X(06) VALUE ".biz  ".
001000           05  FILLER PIC X(06) VALUE ".info ".
001010       01  WKS-SUFIJOS-R REDEFINES WKS-TABLA-SUFIJOS-URL.
001020           05  WKS-SUFIJO-URL OCCURS 5 TIMES
001030                              INDEXED BY WKS-IDX-SUFIJO
001040                              PIC X(06).
001050       01  WKS-LARGOS-CONFIGURACION.
001060           05  WKS-LARGO-FRASE-TBL  OCCURS 15 TIMES
001070                                     PIC 9(02) VALUE ZEROES COMP.
001080           05  WKS-LARGO-SUFIJO-TBL OCCURS 05 TIMES
001090                                     PIC 9(02) VALUE ZEROES COMP.
001095           05  FILLER               PIC X(10) VALUE SPACES.
001100      *****************************************************************
001110      *               C A M P O S   D E   T R A B A J O                *
001120      *****************************************************************
001130       01  WKS-TEXTO-MINUS              PIC X(500) VALUE SPACES.
001260       01  WKS-INDICADORES.
001270           05  WKS-EN-PALABRA           PIC 9(01) VALUE ZEROES.
001280               88  WKS-DENTRO-PALABRA          VALUE 1.
001290           05  WKS-SB-ENCONTRADA        PIC 9(01) VALUE ZEROES.
001300               88  WKS-SB-SI-ENCONTRADA        VALUE 1.
001310           05  FILLER                   PIC X(03) VALUE SPACES.
001320       01  WKS-PALABRA-ACTUAL           PIC X(030) VALUE SPACES.
001330       01  WKS-PALABRA-CARACTERES REDEFINES WKS-PALABRA-ACTUAL.
001340           05  WKS-PAL-CAR OCCURS 30 TIMES PIC X(01).
001342               88  WKS-PAL-CAR-MAYUSCULA      VALUE "A" THRU "Z".
001344               88  WKS-PAL-CAR-MINUSCULA      VALUE "a" THRU "z".
001350       01  WKS-TOKEN-URL                PIC X(030) VALUE SPACES.
001372      *****************************************************************
001373      *   WKS-MARCA-MONTOS EVITA EL DOBLE CONTEO CUANDO UN MISMO      *
001374      *   MONTO CAE EN LAS DOS FORMAS RECONOCIDAS (P. EJ. "$100      *
001375      *   DOLLARS"): LA PASADA A MARCA LAS POSICIONES DE DIGITOS Y    *
001376      *   DECIMALES QUE YA ACREDITO, Y LA PASADA B NO VUELVE A        *
001377      *   ACREDITAR UN MONTO QUE INICIE EN UNA POSICION MARCADA.      *
001378      *****************************************************************
001379       01  WKS-MARCA-MONTOS             PIC X(500) VALUE SPACES.
001380       01  WKS-MARCA-MONTOS-R REDEFINES WKS-MARCA-MONTOS.
001381           05  WKS-MONTO-MARCADO OCCURS 500 TIMES PIC X(01).
001382       LINKAGE SECTION.
001390       01  LK-TEXTO-MENSAJE             PIC X(500).
001400           COPY DSCPANL.
001410       PROCEDURE DIVISION USING LK-TEXTO-MENSAJE
001420                                 DSAN-REGISTRO-ANALISIS.
001430      *****************************************************************
001440       000-CONTROL SECTION.
001450           PERFORM 100-INICIALIZA          THRU 100-INICIALIZA-E
001460           PERFORM 150-CALCULA-LARGOS-CONF THRU 150-CALCULA-LARGOS-CONF-E
001470           PERFORM 200-CALCULA-LARGO       THRU 200-CALCULA-LARGO-E
001480           PERFORM 300-CUENTA-CARAC-ESP    THRU 300-CUENTA-CARAC-ESP-E
001490           PERFORM 400-CUENTA-MAYUSCULAS   THRU 400-CUENTA-MAYUSCULAS-E
001500           PERFORM 500-CUENTA-FRASES-SPAM  THRU 500-CUENTA-FRASES-SPAM-E
001510           PERFORM 600-CUENTA-URLS         THRU 600-CUENTA-URLS-E
001520           PERFORM 700-CUENTA-MONTOS       THRU 700-CUENTA-MONTOS-E
001530           PERFORM 800-CALCULA-PUNTAJE-BASE
001540               THRU 800-CALCULA-PUNTAJE-BASE-E
001550           GOBACK.
001560       000-CONTROL-E. EXIT.
001570      *****************************************************************
001580       100-INICIALIZA.
001590           INITIALIZE DSAN-REGISTRO-ANALISIS
001600           MOVE LK-TEXTO-MENSAJE   TO WKS-TEXTO-MINUS
001610           INSPECT WKS-TEXTO-MINUS CONVERTING
001620                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001630                TO "abcdefghijklmnopqrstuvwxyz".
001640       100-INICIALIZA-E. EXIT.
001650      *****************************************************************
001660      *   SE CALCULA UNA SOLA VEZ POR LLAMADA EL LARGO REAL (SIN LOS   *
001670      *   ESPACIOS DE RELLENO A LA DERECHA) DE CADA FRASE Y DE CADA    *
001680      *   SUFIJO DE URL, PARA NO ARRASTRAR ESPACIOS EN LAS COMPARAS.   *
001690      *****************************************************************
001700       150-CALCULA-LARGOS-CONF.
001710           PERFORM 151-LARGO-DE-FRASE THRU 151-LARGO-DE-FRASE-E
001720              VARYING WKS-IDX-FRASE FROM 1 BY 1 UNTIL WKS-IDX-FRASE > 15
001730           PERFORM 152-LARGO-DE-SUFIJO THRU 152-LARGO-DE-SUFIJO-E
001740              VARYING WKS-IDX-SUFIJO FROM 1 BY 1 UNTIL WKS-IDX-SUFIJO > 5.
001750       150-CALCULA-LARGOS-CONF-E. EXIT.
001760       151-LARGO-DE-FRASE.
001770           MOVE 0 TO WKS-LARGO-FRASE-TBL (WKS-IDX-FRASE)
001780           PERFORM 1511-PRUEBA-FRASE-CHAR THRU 1511-PRUEBA-FRASE-CHAR-E
001790              VARYING WKS-K FROM 20 BY -1 UNTIL WKS-K = 0
001800                 OR WKS-LARGO-FRASE-TBL (WKS-IDX-FRASE) NOT = 0.
001810       151-LARGO-DE-FRASE-E. EXIT.
001820       1511-PRUEBA-FRASE-CHAR.
001830           IF WKS-FRASE (WKS-IDX-FRASE) (WKS-K:1) NOT = SPACE
001840              MOVE WKS-K TO WKS-LARGO-FRASE-TBL (WKS-IDX-FRASE)
001850           END-IF.
001860       1511-PRUEBA-FRASE-CHAR-E. EXIT.
001870       152-LARGO-DE-SUFIJO.
001880           MOVE 0 TO WKS-LARGO-SUFIJO-TBL (WKS-IDX-SUFIJO)
001890           PERFORM 1521-PRUEBA-SUFIJO-CHAR THRU 1521-PRUEBA-SUFIJO-CHAR-E
001900              VARYING WKS-K FROM 6 BY -1 UNTIL WKS-K = 0
001910                 OR WKS-LARGO-SUFIJO-TBL (WKS-IDX-SUFIJO) NOT = 0.
001920       152-LARGO-DE-SUFIJO-E. EXIT.
001930       1521-PRUEBA-SUFIJO-CHAR.
001940           IF WKS-SUFIJO-URL (WKS-IDX-SUFIJO) (WKS-K:1) NOT = SPACE
001950              MOVE WKS-K TO WKS-LARGO-SUFIJO-TBL (WKS-IDX-SUFIJO)
001960           END-IF.
001970       1521-PRUEBA-SUFIJO-CHAR-E. EXIT.
001980      *****************************************************************
001990      *   LARGO DEL MENSAJE = ULTIMA POSICION NO ESPACIO (DE DERECHA   *
002000      *   A IZQUIERDA), IGUAL QUE SE HACE CON LOS ARCHIVOS DE ANCHO    *
002010      *   FIJO EN LOS DEMAS PROGRAMAS DEL BANCO                        *
002020      *****************************************************************
002030       200-CALCULA-LARGO.
002040           MOVE 0 TO DSAN-LARGO-MENSAJE
002050           PERFORM 210-PRUEBA-POSICION THRU 210-PRUEBA-POSICION-E
002060              VARYING WKS-I FROM 500 BY -1 UNTIL WKS-I = 0
002070                 OR DSAN-LARGO-MENSAJE NOT = 0.
002080       200-CALCULA-LARGO-E. EXIT.
002090       210-PRUEBA-POSICION.
002100           IF LK-TEXTO-MENSAJE (WKS-I:1) NOT = SPACE
002110              MOVE WKS-I TO DSAN-LARGO-MENSAJE
002120           END-IF.
002130       210-PRUEBA-POSICION-E. EXIT.
002140      *****************************************************************
002150      *   CARACTERES ESPECIALES: NI LETRA, NI DIGITO, NI ESPACIO EN    *
002160      *   BLANCO.  SE EXAMINA EL TEXTO ORIGINAL (SIN CONVERTIR)        *
002170      *****************************************************************
002180       300-CUENTA-CARAC-ESP.
002190           PERFORM 310-PRUEBA-CARAC-ESP THRU 310-PRUEBA-CARAC-ESP-E
002200              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > DSAN-LARGO-MENSAJE.
002210       300-CUENTA-CARAC-ESP-E. EXIT.
002220       310-PRUEBA-CARAC-ESP.
002230           MOVE LK-TEXTO-MENSAJE (WKS-I:1) TO WKS-CARACTER
002240           IF WKS-CARACTER NOT = SPACE
002250              AND NOT WKS-CARACTER-ES-ALFANUM
002260              ADD 1 TO DSAN-CONT-CARAC-ESP
002270           END-IF.
002280       310-PRUEBA-CARAC-ESP-E. EXIT.
002290      *****************************************************************
002300      *   PALABRAS CAPITALIZADAS: SE PARTE EL MENSAJE ORIGINAL POR     *
002310      *   CORRIDAS DE ESPACIOS EN BLANCO.  CADA PALABRA CON PRIMERA    *
002320      *   LETRA MAYUSCULA SUMA 1; SI ADEMAS TIENE MAS DE 3 CARACTERES  *
002330      *   Y ES TOTALMENTE MAYUSCULA (CON AL MENOS UNA LETRA) SUMA 2    *
002340      *   MAS (3 EN TOTAL).                                            *
002350      *****************************************************************
002360       400-CUENTA-MAYUSCULAS.
002370           MOVE 0 TO WKS-EN-PALABRA
002380           MOVE 0 TO WKS-INICIO-PAL
002390           PERFORM 405-EXAMINA-CARACTER THRU 405-EXAMINA-CARACTER-E
002400              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > DSAN-LARGO-MENSAJE
002410           IF WKS-DENTRO-PALABRA
002420              MOVE DSAN-LARGO-MENSAJE TO WKS-FIN-PAL
002430              PERFORM 410-EVALUA-PALABRA THRU 410-EVALUA-PALABRA-E
002440           END-IF.
002450       400-CUENTA-MAYUSCULAS-E. EXIT.
002460       405-EXAMINA-CARACTER.
002470           MOVE LK-TEXTO-MENSAJE (WKS-I:1) TO WKS-CARACTER
002480           IF WKS-CARACTER = SPACE
002490              IF WKS-DENTRO-PALABRA
002500                 COMPUTE WKS-FIN-PAL = WKS-I - 1
002510                 PERFORM 410-EVALUA-PALABRA THRU 410-EVALUA-PALABRA-E
002520                 MOVE 0 TO WKS-EN-PALABRA
002530              END-IF
002540           ELSE
002550              IF NOT WKS-DENTRO-PALABRA
002560                 MOVE 1     TO WKS-EN-PALABRA
002570                 MOVE WKS-I TO WKS-INICIO-PAL
002580              END-IF
002590           END-IF.
002600       405-EXAMINA-CARACTER-E. EXIT.
002610       410-EVALUA-PALABRA.
002620           COMPUTE WKS-LARGO-PAL = WKS-FIN-PAL - WKS-INICIO-PAL + 1
002630           IF WKS-LARGO-PAL > 30
002640              MOVE 30 TO WKS-LARGO-PAL
002650           END-IF
002660           MOVE SPACES TO WKS-PALABRA-ACTUAL
002670           MOVE LK-TEXTO-MENSAJE (WKS-INICIO-PAL:WKS-LARGO-PAL)
002680                             TO WKS-PALABRA-ACTUAL
002690           IF WKS-PAL-CAR-MAYUSCULA (1)
002700              ADD 1 TO DSAN-CONT-MAYUSCULAS
002710           END-IF
002720           MOVE 0 TO WKS-TOT-LETRAS-PAL
002730           MOVE 0 TO WKS-TOT-MINUS-PAL
002740           PERFORM 415-EXAMINA-LETRA-PAL THRU 415-EXAMINA-LETRA-PAL-E
002750              VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-LARGO-PAL
002760           IF WKS-LARGO-PAL > 3
002770              AND WKS-TOT-LETRAS-PAL > 0
002780              AND WKS-TOT-MINUS-PAL = 0
002790              ADD 2 TO DSAN-CONT-MAYUSCULAS
002800           END-IF.
002810       410-EVALUA-PALABRA-E. EXIT.
002820       415-EXAMINA-LETRA-PAL.
002830           IF WKS-PAL-CAR-MAYUSCULA (WKS-J)
002840              ADD 1 TO WKS-TOT-LETRAS-PAL
002850           ELSE
002860              IF WKS-PAL-CAR-MINUSCULA (WKS-J)
002870                 ADD 1 TO WKS-TOT-LETRAS-PAL
002880                 ADD 1 TO WKS-TOT-MINUS-PAL
002890              END-IF
002900           END-IF.
002910       415-EXAMINA-LETRA-PAL-E. EXIT.
002920      *****************************************************************
002930      *   FRASES DE SPAM: SE BUSCA CADA UNA DE LAS 15 FRASES FIJAS EN  *
002940      *   EL TEXTO YA CONVERTIDO A MINUSCULAS. CADA FRASE SUMA 1 SOLA  *
002950      *   VEZ, SIN IMPORTAR CUANTAS VECES APAREZCA EN EL MENSAJE.      *
002960      *****************************************************************
002970       500-CUENTA-FRASES-SPAM.
002980           PERFORM 510-BUSCA-FRASE THRU 510-BUSCA-FRASE-E
002990              VARYING WKS-IDX-FRASE FROM 1 BY 1 UNTIL WKS-IDX-FRASE > 15.
003000       500-CUENTA-FRASES-SPAM-E. EXIT.
003010       510-BUSCA-FRASE.
003020           MOVE 0 TO WKS-SB-ENCONTRADA
003030           IF DSAN-LARGO-MENSAJE >= WKS-LARGO-FRASE-TBL (WKS-IDX-FRASE)
003040              AND WKS-LARGO-FRASE-TBL (WKS-IDX-FRASE) > 0
003050              COMPUTE WKS-SB-LIMITE = DSAN-LARGO-MENSAJE
003060                           - WKS-LARGO-FRASE-TBL (WKS-IDX-FRASE) + 1
003070              PERFORM 511-COMPARA-POS-FRASE THRU 511-COMPARA-POS-FRASE-E
003080                 VARYING WKS-SB-POS FROM 1 BY 1
003090                    UNTIL WKS-SB-POS > WKS-SB-LIMITE
003100                       OR WKS-SB-SI-ENCONTRADA
003110           END-IF
003120           IF WKS-SB-SI-ENCONTRADA
003130              ADD 1 TO DSAN-CONT-FRASES-SPAM
003140           END-IF.
003150       510-BUSCA-FRASE-E. EXIT.
003160       511-COMPARA-POS-FRASE.
003170           IF WKS-TEXTO-MINUS (WKS-SB-POS:WKS-LARGO-FRASE-TBL
003180                 (WKS-IDX-FRASE))
003190              = WKS-FRASE (WKS-IDX-FRASE)
003200                 (1:WKS-LARGO-FRASE-TBL (WKS-IDX-FRASE))
003210              MOVE 1 TO WKS-SB-ENCONTRADA
003220           END-IF.
003230       511-COMPARA-POS-FRASE-E. EXIT.
003240      *****************************************************************
003250      *   URLS: SE PARTE EL TEXTO EN MINUSCULAS POR CORRIDAS DE        *
003260      *   ESPACIOS. CADA TOKEN QUE EMPIEZA CON HTTP://, HTTPS:// O     *
003270      *   WWW., O QUE CONTIENE .COM/.NET/.ORG/.BIZ/.INFO, SUMA 1.      *
003280      *****************************************************************
003290       600-CUENTA-URLS.
003300           MOVE 0 TO WKS-EN-PALABRA
003310           MOVE 0 TO WKS-INICIO-PAL
003320           PERFORM 605-EXAMINA-CARACTER-URL
003325               THRU 605-EXAMINA-CARACTER-URL-E
003330              VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > DSAN-LARGO-MENSAJE
003340           IF WKS-DENTRO-PALABRA
003350              MOVE DSAN-LARGO-MENSAJE TO WKS-FIN-PAL
003360              PERFORM 610-EVALUA-TOKEN-URL THRU 610-EVALUA-TOKEN-URL-E
003370           END-IF.
003380       600-CUENTA-URLS-E. EXIT.
003390       605-EXAMINA-CARACTER-URL.
003400           MOVE WKS-TEXTO-MINUS (WKS-I:1) TO WKS-CARACTER
003410           IF WKS-CARACTER = SPACE
003420              IF WKS-DENTRO-PALABRA
003430                 COMPUTE WKS-FIN-PAL = WKS-I - 1
003440                 PERFORM 610-EVALUA-TOKEN-URL THRU 610-EVALUA-TOKEN-URL-E
003450                 MOVE 0 TO WKS-EN-PALABRA
003460              END-IF
003470           ELSE
003480              IF NOT WKS-DENTRO-PALABRA
003490                 MOVE 1     TO WKS-EN-PALABRA
003500                 MOVE WKS-I TO WKS-INICIO-PAL
003510              END-IF
003520           END-IF.
003530       605-EXAMINA-CARACTER-URL-E. EXIT.
003540       610-EVALUA-TOKEN-URL.
003550           COMPUTE WKS-LARGO-PAL = WKS-FIN-PAL - WKS-INICIO-PAL + 1
003560           IF WKS-LARGO-PAL > 30
003570              MOVE 30 TO WKS-LARGO-PAL
003580           END-IF
003590           MOVE SPACES TO WKS-TOKEN-URL
003600           MOVE WKS-TEXTO-MINUS (WKS-INICIO-PAL:WKS-LARGO-PAL)
003610                             TO WKS-TOKEN-URL
003620           MOVE 0 TO WKS-SB-ENCONTRADA
003630           IF WKS-LARGO-PAL >= 7 AND WKS-TOKEN-URL (1:7) = "http://"
003640              MOVE 1 TO WKS-SB-ENCONTRADA
003650           END-IF
003660           IF NOT WKS-SB-SI-ENCONTRADA AND WKS-LARGO-PAL >= 8
003670              AND WKS-TOKEN-URL (1:8) = "https://"
003680              MOVE 1 TO WKS-SB-ENCONTRADA
003690           END-IF
003700           IF NOT WKS-SB-SI-ENCONTRADA AND WKS-LARGO-PAL >= 4
003710              AND WKS-TOKEN-URL (1:4) = "www."
003720              MOVE 1 TO WKS-SB-ENCONTRADA
003730           END-IF
003740           IF NOT WKS-SB-SI-ENCONTRADA
003750              PERFORM 620-BUSCA-SUFIJO-URL THRU 620-BUSCA-SUFIJO-URL-E
003760                 VARYING WKS-IDX-SUFIJO FROM 1 BY 1
003770                    UNTIL WKS-IDX-SUFIJO > 5 OR WKS-SB-SI-ENCONTRADA
003780           END-IF
003790           IF WKS-SB-SI-ENCONTRADA
003800              ADD 1 TO DSAN-CONT-URLS
003810           END-IF.
003820       610-EVALUA-TOKEN-URL-E. EXIT.
003830       620-BUSCA-SUFIJO-URL.
003840           IF WKS-LARGO-PAL >= WKS-LARGO-SUFIJO-TBL (WKS-IDX-SUFIJO)
003850              COMPUTE WKS-SB-LIMITE = WKS-LARGO-PAL
003860                           - WKS-LARGO-SUFIJO-TBL (WKS-IDX-SUFIJO) + 1
003870              PERFORM 621-COMPARA-POS-SUFIJO THRU 621-COMPARA-POS-SUFIJO-E
003880                 VARYING WKS-SB-POS FROM 1 BY 1
003890                    UNTIL WKS-SB-POS > WKS-SB-LIMITE
003900                       OR WKS-SB-SI-ENCONTRADA
003910           END-IF.
003920       620-BUSCA-SUFIJO-URL-E. EXIT.
003930       621-COMPARA-POS-SUFIJO.
003940           IF WKS-TOKEN-URL (WKS-SB-POS:WKS-LARGO-SUFIJO-TBL
003950                 (WKS-IDX-SUFIJO))
003960              = WKS-SUFIJO-URL (WKS-IDX-SUFIJO)
003970                 (1:WKS-LARGO-SUFIJO-TBL (WKS-IDX-SUFIJO))
003980              MOVE 1 TO WKS-SB-ENCONTRADA
003990           END-IF.
004000       621-COMPARA-POS-SUFIJO-E. EXIT.
004010      *****************************************************************
004020      *   MONTOS EN DOLARES: DOS PASADAS INDEPENDIENTES SOBRE EL       *
004030      *   TEXTO EN MINUSCULAS.  PASADA A: SIGNO $ SEGUIDO DE DIGITOS   *
004040      *   (CON DECIMALES OPCIONALES DE 2 POSICIONES).  PASADA B:       *
004050      *   DIGITOS SEGUIDOS DE ESPACIOS OPCIONALES Y LA PALABRA         *
004060      *   "DOLLARS".                                                   *
004070      *****************************************************************
004080       700-CUENTA-MONTOS.
004085           MOVE SPACES TO WKS-MARCA-MONTOS
004090           MOVE 1 TO WKS-I
004100           PERFORM 710-PRUEBA-MONTO-A THRU 710-PRUEBA-MONTO-A-E
004110              UNTIL WKS-I > DSAN-LARGO-MENSAJE
004120           MOVE 1 TO WKS-I
004130           PERFORM 730-PRUEBA-MONTO-B THRU 730-PRUEBA-MONTO-B-E
004140              UNTIL WKS-I > DSAN-LARGO-MENSAJE.
004150       700-CUENTA-MONTOS-E. EXIT.
004160       710-PRUEBA-MONTO-A.
004170           MOVE WKS-TEXTO-MINUS (WKS-I:1) TO WKS-CARACTER
004180           IF WKS-CARACTER = "$" AND WKS-I < DSAN-LARGO-MENSAJE
004190              MOVE WKS-TEXTO-MINUS (WKS-I + 1:1) TO WKS-CARACTER-SIG
004200              IF WKS-CARACTER-SIG-ES-DIGITO
004210                 ADD 1 TO DSAN-CONT-MONTOS
004215                 ADD 1 TO WKS-I
004216                 MOVE WKS-I TO WKS-INI-MONTO
004230                 PERFORM 711-AVANZA-DIGITOS THRU 711-AVANZA-DIGITOS-E
004240                 PERFORM 712-AVANZA-DECIMALES THRU 712-AVANZA-DECIMALES-E
004245                 PERFORM 713-MARCA-MONTO-A THRU 713-MARCA-MONTO-A-E
004246                    VARYING WKS-K FROM WKS-INI-MONTO BY 1
004247                    UNTIL WKS-K > WKS-I - 1
004250              ELSE
004260                 ADD 1 TO WKS-I
004270              END-IF
004280           ELSE
004290              ADD 1 TO WKS-I
004300           END-IF.
004310       710-PRUEBA-MONTO-A-E. EXIT.
004312       713-MARCA-MONTO-A.
004313           MOVE "S" TO WKS-MONTO-MARCADO (WKS-K).
004314       713-MARCA-MONTO-A-E. EXIT.
004320       711-AVANZA-DIGITOS.
004325           PERFORM 7112-PRUEBA-CAR-I THRU 7112-PRUEBA-CAR-I-E
004330           PERFORM 7111-UN-DIGITO THRU 7111-UN-DIGITO-E
004340              UNTIL WKS-I > DSAN-LARGO-MENSAJE
004350                 OR NOT WKS-CARACTER-ES-DIGITO.
004360       711-AVANZA-DIGITOS-E. EXIT.
004370       7111-UN-DIGITO.
004380           ADD 1 TO WKS-I
004385           PERFORM 7112-PRUEBA-CAR-I THRU 7112-PRUEBA-CAR-I-E.
004390       7111-UN-DIGITO-E. EXIT.
004392       7112-PRUEBA-CAR-I.
004394           IF WKS-I > DSAN-LARGO-MENSAJE
004396              MOVE SPACE TO WKS-CARACTER
004398           ELSE
004399              MOVE WKS-TEXTO-MINUS (WKS-I:1) TO WKS-CARACTER
004400           END-IF.
004401       7112-PRUEBA-CAR-I-E. EXIT.
004402       712-AVANZA-DECIMALES.
004410           IF WKS-I <= DSAN-LARGO-MENSAJE
004420              AND WKS-I < 499
004430              AND WKS-TEXTO-MINUS (WKS-I:1) = "."
004432              MOVE WKS-TEXTO-MINUS (WKS-I + 1:1) TO WKS-CARACTER-SIG
004434              IF WKS-CARACTER-SIG-ES-DIGITO
004436                 MOVE WKS-TEXTO-MINUS (WKS-I + 2:1) TO WKS-CARACTER-SIG
004438                 IF WKS-CARACTER-SIG-ES-DIGITO
004440                    ADD 3 TO WKS-I
004442                 END-IF
004444              END-IF
004470           END-IF.
004480       712-AVANZA-DECIMALES-E. EXIT.
004490       730-PRUEBA-MONTO-B.
004500           MOVE WKS-TEXTO-MINUS (WKS-I:1) TO WKS-CARACTER
004510           IF WKS-CARACTER-ES-DIGITO
004520              MOVE WKS-I TO WKS-J
004525              PERFORM 7301-PRUEBA-CAR-J THRU 7301-PRUEBA-CAR-J-E
004530              PERFORM 731-AVANZA-DIGITOS-B THRU 731-AVANZA-DIGITOS-B-E
004540                 UNTIL WKS-J > DSAN-LARGO-MENSAJE
004550                    OR NOT WKS-CARACTER-SIG-ES-DIGITO
004560              PERFORM 732-AVANZA-ESPACIOS THRU 732-AVANZA-ESPACIOS-E
004570                 UNTIL WKS-J > DSAN-LARGO-MENSAJE
004580                    OR WKS-TEXTO-MINUS (WKS-J:1) NOT = SPACE
004590              IF WKS-J + 6 <= DSAN-LARGO-MENSAJE
004600                 AND WKS-TEXTO-MINUS (WKS-J:7) = "dollars"
004605                 IF WKS-MONTO-MARCADO (WKS-I) = SPACE
004606                    ADD 1 TO DSAN-CONT-MONTOS
004607                 END-IF
004620                 ADD 7 TO WKS-J
004630              END-IF
004640              MOVE WKS-J TO WKS-I
004650           ELSE
004660              ADD 1 TO WKS-I
004670           END-IF.
004680       730-PRUEBA-MONTO-B-E. EXIT.
004690       731-AVANZA-DIGITOS-B.
004700           ADD 1 TO WKS-J
004705           PERFORM 7301-PRUEBA-CAR-J THRU 7301-PRUEBA-CAR-J-E.
004710       731-AVANZA-DIGITOS-B-E. EXIT.
004712       7301-PRUEBA-CAR-J.
004714           IF WKS-J > DSAN-LARGO-MENSAJE
004716              MOVE SPACE TO WKS-CARACTER-SIG
004718           ELSE
004719              MOVE WKS-TEXTO-MINUS (WKS-J:1) TO WKS-CARACTER-SIG
004720           END-IF.
004721       7301-PRUEBA-CAR-J-E. EXIT.
004722       732-AVANZA-ESPACIOS.
004724           ADD 1 TO WKS-J.
004726       732-AVANZA-ESPACIOS-E. EXIT.
004750      *****************************************************************
004760      *   PUNTAJE BASE COMPARTIDO POR FSM Y MML (LA CALCULADORA MML    *
004770      *   LE SUMA DESPUES SUS TRES AJUSTES PROPIOS).                   *
004780      *****************************************************************
004790       800-CALCULA-PUNTAJE-BASE.
004800           MOVE 0 TO DSAN-PUNTAJE-SPAM
004810           IF DSAN-CONT-CARAC-ESP > 5
004820              COMPUTE WKS-TEMP = DSAN-CONT-CARAC-ESP / 2
004830              IF WKS-TEMP > 5
004840                 MOVE 5 TO WKS-TEMP
004850              END-IF
004860              ADD WKS-TEMP TO DSAN-PUNTAJE-SPAM
004870           END-IF
004880           IF DSAN-CONT-MAYUSCULAS > 3
004890              COMPUTE WKS-TEMP = DSAN-CONT-MAYUSCULAS / 2
004900              IF WKS-TEMP > 5
004910                 MOVE 5 TO WKS-TEMP
004920              END-IF
004930              ADD WKS-TEMP TO DSAN-PUNTAJE-SPAM
004940           END-IF
004950           COMPUTE DSAN-PUNTAJE-SPAM = DSAN-PUNTAJE-SPAM
004960                 + (DSAN-CONT-FRASES-SPAM * 2)
004970                 + (DSAN-CONT-URLS * 2)
004980                 + (DSAN-CONT-MONTOS * 2).
004990       800-CALCULA-PUNTAJE-BASE-E. EXIT.
