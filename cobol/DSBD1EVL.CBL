000100      *****************************************************************
000110      * FECHA       : 10/06/1988                                      *
000120      * PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000130      * APLICACION  : DETECCION DE SPAM                                *
000140      * PROGRAMA    : DSBD1EVL                                         *
000150      * TIPO        : BATCH                                            *
000160      * DESCRIPCION : LEE UN ARCHIVO CSV DE MUESTRAS ETIQUETADAS       *
000170      *             : (TEXTO,ETIQUETA), DESCARTA EL RENGLON DE         *
000180      *             : CABECERA, CORRE EL COTEJADOR DE PALABRAS CLAVE   *
000190      *             : SOBRE CADA MUESTRA Y COMPARA LA PREDICCION       *
000200      *             : CONTRA LA ETIQUETA REAL PARA OBTENER EL          *
000210      *             : PORCENTAJE DE EXACTITUD DEL LOTE.                *
000220      * ARCHIVOS    : ARCHENT=C, REPEVL=A                              *
000230      * ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
000240      * PROGRAMA(S) : LLAMA A DSSB1PAL                                 *
000250      * INSTALADO   : DD/MM/AAAA                                       *
000260      * BPM/RATIONAL: 300418                                           *
000270      * NOMBRE      : MOTOR DE REGLAS DE DETECCION DE SPAM             *
000280      * DESCRIPCION : EVALUADOR POR LOTE DEL COTEJADOR DE PALABRAS     *
000290      *****************************************************************
000300       IDENTIFICATION DIVISION.
000310       PROGRAM-ID.                    DSBD1EVL.
000320       AUTHOR.                        ERICK RAMIREZ.
000330       INSTALLATION.                  BANCO - CENTRO DE COMPUTO.
000340       DATE-WRITTEN.                  10/06/1988.
000350       DATE-COMPILED.
000360       SECURITY.                      USO INTERNO DEL DEPARTAMENTO
000370                                       DE SISTEMAS.
000380      *****************************************************************
000390      *                    B I T A C O R A   D E   C A M B I O S       *
000400      *****************************************************************
000410      *   EEDR  1988-06-10  VERSION ORIGINAL                      DS00010 
000420      *   EEDR  1991-05-22  SE AGREGA LA VALIDACION DE ARCHIVO SINDS00020 
000430      *                     RENGLON DE CABECERA (ARCHIVO VACIO)        *
000440      *   PEDR  1995-09-12  LA ETIQUETA SE RECORTA Y SE PASA A    DS00030 
000450      *                     MINUSCULAS ANTES DE COMPARAR CONTRA        *
000460      *                     TRUE/YES/1                                 *
000470      *   PEDR  1998-11-30  REVISION DE FIN DE SIGLO (Y2K) - LA FEDS00040
000480      *                     DE PROCESO SE TOMA DE FROM DATE (6 DIG.)   *
000490      *                     SIN IMPACTO EN EL CALCULO DE EXACTITUD     *
000491      *   EEDR  2000-08-09  SE AGREGA EL ENCABEZADO CON FECHA AL   DS00050
000492      *                     REPORTE (RQ. BPM 228866-07)               *
000493      *   PEDR  2005-02-14  SE DIFERENCIA "ARCHIVO VACIO" DE "NO  DS00060
000494      *                     SE ENCONTRARON DATOS DE PRUEBA" EN EL     *
000495      *                     RESUMEN DEL LOTE (RQ. BPM 233871)         *
000496      *   EEDR  2006-09-05  SE QUITA EL SWITCH-1/UPSI-0 DE       DS00070
000497      *                     SPECIAL-NAMES: NO SE USABA EN ESTA        *
000498      *                     SUBRUTINA (RQ. BPM 236104)                *
000500      *****************************************************************
000510       ENVIRONMENT DIVISION.
000520       CONFIGURATION SECTION.
000530       SPECIAL-NAMES.
000540           C01 IS TOP-OF-FORM.
000610       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630           SELECT ARCHENT ASSIGN  TO ARCHENT
000640                  ORGANIZATION    IS SEQUENTIAL
000650                  FILE STATUS     IS FS-ENTRADA.
000660           SELECT REPEVL ASSIGN   TO REPEVL
000670                  ORGANIZATION    IS SEQUENTIAL
000680                  FILE STATUS     IS FS-SALIDA.
000690       DATA DIVISION.
000700       FILE SECTION.
000710       FD  ARCHENT.
000720       01  REG-ARCHENT                  PIC X(500).
000730       FD  REPEVL.
000740       01  REG-REPEVL                   PIC X(080).
000750       WORKING-STORAGE SECTION.
000760      *****************************************************************
000770      *          B L O Q U E   D E   E S T A D O S   D E   A R C H I V O
000780      *****************************************************************
000790           COPY DSCPFST.
000800      *****************************************************************
000810      *          R E G I S T R O   D E   M U E S T R A   ( C S V )     *
000820      *****************************************************************
000830           COPY DSCPCSV.
000840      *****************************************************************
000850      *          R E G I S T R O   D E   C O I N C I D E N C I A S     *
000860      *****************************************************************
000870           COPY DSCPPAL.
000880      *****************************************************************
000890      *          R E G I S T R O   R E S U M E N   D E L   L O T E     *
000900      *****************************************************************
000910           COPY DSCPRES.
000920      *****************************************************************
000930      *          C A M P O S   D E   T R A B A J O                     *
000940      *****************************************************************
000942       77  WKS-CONTADOR-LINEAS          PIC 9(06) VALUE ZEROES COMP.
000944       77  WKS-NUM-EDIT                 PIC ZZZZZ9.
000946       77  WKS-PCT-EDIT                 PIC ZZ9.99.
000948       77  WKS-FECHA-EDIT               PIC X(08).
000950       01  WKS-FLAGS.
000960           05  WKS-FIN-ARCHENT          PIC 9(01) VALUE ZEROES.
000970               88  FIN-ARCHENT                  VALUE 1.
000980           05  WKS-SIN-CABECERA         PIC 9(01) VALUE ZEROES.
000990               88  WKS-ARCHIVO-VACIO            VALUE 1.
001000           05  FILLER                   PIC X(02) VALUE SPACES.
001020       01  WKS-FECHA-PROCESO            PIC 9(06) VALUE ZEROES.
001030       01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
001040           05  WKS-ANIO-PROC            PIC 9(02).
001050           05  WKS-MES-PROC             PIC 9(02).
001060           05  WKS-DIA-PROC             PIC 9(02).
001070       01  WKS-LINEA-REPORTE            PIC X(080) VALUE SPACES.
001080       01  WKS-LINEA-REPORTE-R REDEFINES WKS-LINEA-REPORTE.
001090           05  WKS-LIN-CAR OCCURS 80 TIMES PIC X(01).
001120       01  WKS-TABLA-TITULOS.
001130           05  FILLER PIC X(040) VALUE
001140               "REPORTE DE EVALUACION POR LOTE         ".
001150       01  WKS-TITULOS-R REDEFINES WKS-TABLA-TITULOS.
001160           05  WKS-TITULO-TXT           PIC X(040).
001180       01  WKS-INDICES.
001190           05  WKS-I                    PIC 9(03) VALUE ZEROES COMP.
001200           05  WKS-J                    PIC 9(03) VALUE ZEROES COMP.
001210           05  WKS-K                    PIC 9(03) VALUE ZEROES COMP.
001220           05  WKS-LARGO-LINEA          PIC 9(03) VALUE ZEROES COMP.
001230           05  WKS-POS-COMA             PIC 9(03) VALUE ZEROES COMP.
001240           05  WKS-POS-FIN-TEXTO        PIC 9(03) VALUE ZEROES COMP.
001250           05  WKS-POS-INI-ETIQ         PIC 9(03) VALUE ZEROES COMP.
001260           05  WKS-LARGO-ETIQ           PIC 9(03) VALUE ZEROES COMP.
001270           05  FILLER                   PIC X(02) VALUE SPACES.
001280       01  WKS-INDICADORES.
001290           05  WKS-LINEA-VALIDA         PIC 9(01) VALUE ZEROES.
001300               88  WKS-LINEA-CON-COMA           VALUE 1.
001310           05  WKS-PREDICHO-SPAM        PIC 9(01) VALUE ZEROES.
001320               88  WKS-ES-PREDICHO-SPAM         VALUE 1.
001330           05  WKS-REAL-SPAM            PIC 9(01) VALUE ZEROES.
001340               88  WKS-ES-REAL-SPAM             VALUE 1.
001350           05  FILLER                   PIC X(01) VALUE SPACES.
001360       PROCEDURE DIVISION.
001370      *****************************************************************
001380       000-PRINCIPAL SECTION.
001390           PERFORM APERTURA-ARCHIVOS
001400           PERFORM IMPRIME-ENCABEZADO
001410           PERFORM LEE-CABECERA
001420           IF NOT WKS-ARCHIVO-VACIO
001430              PERFORM LEE-LINEA-DATO
001440              PERFORM PROCESA-LINEA-DATO UNTIL FIN-ARCHENT
001450           END-IF
001460           PERFORM IMPRIME-RESUMEN
001470           PERFORM CIERRA-ARCHIVOS
001480           STOP RUN.
001490       000-PRINCIPAL-E. EXIT.
001500      *****************************************************************
001510       APERTURA-ARCHIVOS SECTION.
001520           MOVE "DSBD1EVL" TO DSFS-PROGRAMA
001530           ACCEPT WKS-FECHA-PROCESO FROM DATE
001540           OPEN INPUT ARCHENT
001550                OUTPUT REPEVL
001560           IF FS-ENTRADA NOT = 0
001570              DISPLAY ">>> ERROR AL ABRIR ARCHENT - FILE STATUS: "
001580                      FS-ENTRADA UPON CONSOLE
001590              MOVE 91 TO RETURN-CODE
001600              STOP RUN
001610           END-IF
001620           IF FS-SALIDA NOT = 0
001630              DISPLAY ">>> ERROR AL ABRIR REPEVL - FILE STATUS: "
001640                      FS-SALIDA UPON CONSOLE
001650              MOVE 91 TO RETURN-CODE
001660              STOP RUN
001670           END-IF.
001680       APERTURA-ARCHIVOS-E. EXIT.
001690      *****************************************************************
001700       IMPRIME-ENCABEZADO SECTION.
001710           MOVE SPACES TO WKS-FECHA-EDIT
001720           STRING WKS-DIA-PROC  DELIMITED BY SIZE
001730                  "/"           DELIMITED BY SIZE
001740                  WKS-MES-PROC  DELIMITED BY SIZE
001750                  "/"           DELIMITED BY SIZE
001760                  WKS-ANIO-PROC DELIMITED BY SIZE
001770                  INTO WKS-FECHA-EDIT
001780           MOVE SPACES TO WKS-LINEA-REPORTE
001790           STRING WKS-TITULO-TXT DELIMITED BY SPACE
001800                  " - "          DELIMITED BY SIZE
001810                  WKS-FECHA-EDIT DELIMITED BY SIZE
001820                  INTO WKS-LINEA-REPORTE
001830           WRITE REG-REPEVL FROM WKS-LINEA-REPORTE.
001840       IMPRIME-ENCABEZADO-E. EXIT.
001850      *****************************************************************
001860      *   EL PRIMER RENGLON DEL ARCHIVO ES LA CABECERA DE COLUMNAS Y   *
001870      *   SE DESCARTA.  SI EL ARCHIVO NO TIENE NI SIQUIERA ESE         *
001880      *   RENGLON, SE MARCA COMO VACIO Y NO SE PROCESA NADA MAS.       *
001890      *****************************************************************
001900       LEE-CABECERA SECTION.
001910           READ ARCHENT
001920              AT END
001930                 MOVE 1 TO WKS-SIN-CABECERA
001940                 MOVE 1 TO WKS-FIN-ARCHENT
001950           END-READ.
001960       LEE-CABECERA-E. EXIT.
001970      *****************************************************************
001980       LEE-LINEA-DATO SECTION.
001990           READ ARCHENT
002000              AT END
002010                 MOVE 1 TO WKS-FIN-ARCHENT
002020           END-READ.
002030       LEE-LINEA-DATO-E. EXIT.
002040      *****************************************************************
002050       PROCESA-LINEA-DATO SECTION.
002060           ADD 1 TO WKS-CONTADOR-LINEAS
002070           PERFORM PARTE-LINEA-CSV
002080           IF WKS-LINEA-CON-COMA
002090              PERFORM EVALUA-MUESTRA
002100           END-IF
002110           PERFORM LEE-LINEA-DATO.
002120       PROCESA-LINEA-DATO-E. EXIT.
002130      *****************************************************************
002140      *   UBICA LA ULTIMA COMA DEL RENGLON.  RENGLONES SIN COMA SE     *
002150      *   DESCARTAN (WKS-LINEA-VALIDA QUEDA EN CERO).  EL TEXTO ES     *
002160      *   TODO LO ANTERIOR A LA COMA Y LA ETIQUETA TODO LO POSTERIOR.  *
002170      *****************************************************************
002180       PARTE-LINEA-CSV SECTION.
002190           MOVE ZEROES TO WKS-LARGO-LINEA WKS-POS-COMA
002200                          WKS-POS-FIN-TEXTO WKS-POS-INI-ETIQ
002210                          WKS-LARGO-ETIQ
002220           MOVE ZEROES TO WKS-LINEA-VALIDA
002230           PERFORM BUSCA-FIN-LINEA THRU BUSCA-FIN-LINEA-E
002240               VARYING WKS-I FROM 500 BY -1
002250               UNTIL WKS-I < 1
002260                  OR REG-ARCHENT (WKS-I:1) NOT = SPACE
002270           MOVE WKS-I TO WKS-LARGO-LINEA
002280           IF WKS-LARGO-LINEA > 0
002290              PERFORM BUSCA-ULTIMA-COMA THRU BUSCA-ULTIMA-COMA-E
002300                  VARYING WKS-J FROM WKS-LARGO-LINEA BY -1
002310                  UNTIL WKS-J < 1
002320                     OR REG-ARCHENT (WKS-J:1) = ","
002330              MOVE WKS-J TO WKS-POS-COMA
002340           END-IF
002350           IF WKS-POS-COMA > 0
002360              MOVE 1 TO WKS-LINEA-VALIDA
002370              PERFORM RECORTA-TEXTO
002380              PERFORM RECORTA-ETIQUETA
002390           END-IF.
002400       PARTE-LINEA-CSV-E. EXIT.
002410      *****************************************************************
002420       BUSCA-FIN-LINEA SECTION.
002430           CONTINUE.
002440       BUSCA-FIN-LINEA-E. EXIT.
002450      *****************************************************************
002460       BUSCA-ULTIMA-COMA SECTION.
002470           CONTINUE.
002480       BUSCA-ULTIMA-COMA-E. EXIT.
002490      *****************************************************************
002500       RECORTA-TEXTO SECTION.
002510           MOVE SPACES TO DSCV-MENSAJE-TEXTO
002520           IF WKS-POS-COMA > 1
002530              PERFORM BUSCA-FIN-TEXTO THRU BUSCA-FIN-TEXTO-E
002540                  VARYING WKS-K FROM WKS-POS-COMA - 1 BY -1
002550                  UNTIL WKS-K < 1
002560                     OR REG-ARCHENT (WKS-K:1) NOT = SPACE
002570              MOVE WKS-K TO WKS-POS-FIN-TEXTO
002580              IF WKS-POS-FIN-TEXTO > 0
002590                 MOVE REG-ARCHENT (1:WKS-POS-FIN-TEXTO)
002600                      TO DSCV-MENSAJE-TEXTO
002610              END-IF
002620           END-IF.
002630       RECORTA-TEXTO-E. EXIT.
002640      *****************************************************************
002650       BUSCA-FIN-TEXTO SECTION.
002660           CONTINUE.
002670       BUSCA-FIN-TEXTO-E. EXIT.
002680      *****************************************************************
002690       RECORTA-ETIQUETA SECTION.
002700           MOVE SPACES TO DSCV-ETIQUETA-SPAM
002710           IF WKS-POS-COMA < WKS-LARGO-LINEA
002720              PERFORM BUSCA-INI-ETIQ THRU BUSCA-INI-ETIQ-E
002730                  VARYING WKS-K FROM WKS-POS-COMA + 1 BY 1
002740                  UNTIL WKS-K > WKS-LARGO-LINEA
002750                     OR REG-ARCHENT (WKS-K:1) NOT = SPACE
002760              IF WKS-K NOT > WKS-LARGO-LINEA
002770                 MOVE WKS-K TO WKS-POS-INI-ETIQ
002780                 COMPUTE WKS-LARGO-ETIQ =
002790                     WKS-LARGO-LINEA - WKS-POS-INI-ETIQ + 1
002800                 MOVE REG-ARCHENT (WKS-POS-INI-ETIQ:WKS-LARGO-ETIQ)
002810                      TO DSCV-ETIQUETA-SPAM
002820              END-IF
002830           END-IF
002840           INSPECT DSCV-ETIQUETA-SPAM CONVERTING
002850                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002860                TO "abcdefghijklmnopqrstuvwxyz".
002870       RECORTA-ETIQUETA-E. EXIT.
002880      *****************************************************************
002890       BUSCA-INI-ETIQ SECTION.
002900           CONTINUE.
002910       BUSCA-INI-ETIQ-E. EXIT.
002920      *****************************************************************
002930      *   PREDICCION = PESO > 1 (SECCION 1200 DE DSSB1PAL).  REAL =    *
002940      *   ETIQUETA IGUAL A TRUE/YES/1.  SE ACUMULA EL TOTAL Y LOS      *
002950      *   ACIERTOS DEL LOTE EN DSCPRES.                                *
002960      *****************************************************************
002970       EVALUA-MUESTRA SECTION.
002980           ADD 1 TO DSRS-TOTAL-MUESTRAS
002990           CALL "DSSB1PAL" USING DSCV-MENSAJE-TEXTO
003000                                  DSPL-REGISTRO-COINCIDENCIAS
003010           MOVE ZEROES TO WKS-PREDICHO-SPAM
003020           IF DSPL-PESO-SPAM > 1
003030              MOVE 1 TO WKS-PREDICHO-SPAM
003040           END-IF
003050           MOVE ZEROES TO WKS-REAL-SPAM
003060           IF DSCV-ETIQUETA-SPAM = "true " OR
003070              DSCV-ETIQUETA-SPAM = "yes  " OR
003080              DSCV-ETIQUETA-SPAM = "1    "
003090              MOVE 1 TO WKS-REAL-SPAM
003100           END-IF
003110           IF (WKS-ES-PREDICHO-SPAM AND WKS-ES-REAL-SPAM)
003120              OR (NOT WKS-ES-PREDICHO-SPAM AND NOT WKS-ES-REAL-SPAM)
003130              ADD 1 TO DSRS-PREDIC-CORRECTAS
003140           END-IF.
003150       EVALUA-MUESTRA-E. EXIT.
003160      *****************************************************************
003170       IMPRIME-RESUMEN SECTION.
003180           IF WKS-ARCHIVO-VACIO
003190              MOVE SPACES TO WKS-LINEA-REPORTE
003200              MOVE "Empty CSV file" TO WKS-LINEA-REPORTE
003210              WRITE REG-REPEVL FROM WKS-LINEA-REPORTE
003220           ELSE
003230              IF DSRS-TOTAL-MUESTRAS = 0
003240                 MOVE SPACES TO WKS-LINEA-REPORTE
003250                 MOVE "No test data found." TO WKS-LINEA-REPORTE
003260                 WRITE REG-REPEVL FROM WKS-LINEA-REPORTE
003270              ELSE
003280                 PERFORM IMPRIME-TOTALES-LOTE
003290              END-IF
003300           END-IF.
003310       IMPRIME-RESUMEN-E. EXIT.
003320      *****************************************************************
003330       IMPRIME-TOTALES-LOTE SECTION.
003340           MOVE DSRS-TOTAL-MUESTRAS TO WKS-NUM-EDIT
003350           MOVE SPACES TO WKS-LINEA-REPORTE
003360           STRING "Tested " DELIMITED BY SIZE
003370                  WKS-NUM-EDIT DELIMITED BY SIZE
003380                  " samples" DELIMITED BY SIZE
003390                  INTO WKS-LINEA-REPORTE
003400           WRITE REG-REPEVL FROM WKS-LINEA-REPORTE
003410
003420           MOVE DSRS-PREDIC-CORRECTAS TO WKS-NUM-EDIT
003430           MOVE SPACES TO WKS-LINEA-REPORTE
003440           STRING "Correct predictions: " DELIMITED BY SIZE
003450                  WKS-NUM-EDIT DELIMITED BY SIZE
003460                  INTO WKS-LINEA-REPORTE
003470           WRITE REG-REPEVL FROM WKS-LINEA-REPORTE
003480
003490           COMPUTE DSRS-PORCENTAJE-EXACTO ROUNDED =
003500               (DSRS-PREDIC-CORRECTAS / DSRS-TOTAL-MUESTRAS) * 100
003510           MOVE DSRS-PORCENTAJE-EXACTO TO WKS-PCT-EDIT
003520           MOVE SPACES TO WKS-LINEA-REPORTE
003530           STRING "Accuracy: " DELIMITED BY SIZE
003540                  WKS-PCT-EDIT DELIMITED BY SIZE
003550                  "%" DELIMITED BY SIZE
003560                  INTO WKS-LINEA-REPORTE
003570           WRITE REG-REPEVL FROM WKS-LINEA-REPORTE.
003580       IMPRIME-TOTALES-LOTE-E. EXIT.
003590      *****************************************************************
003600       CIERRA-ARCHIVOS SECTION.
003610           CLOSE ARCHENT REPEVL.
003620       CIERRA-ARCHIVOS-E. EXIT.
